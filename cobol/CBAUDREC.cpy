000100*****************************************************************
000110* CBAUDREC.
000120* CLEANING AUDIT TRAIL RECORD - ONE LINE PER CLEANING OPERATION
000130* APPLIED BY THE DATA QUALITY CLEANING RUN (CBLCLN01).  WRITTEN
000140* TO THE AUDIT LOG (AUDRPT) IN THE ORDER THE OPERATIONS WERE
000150* ACTUALLY PERFORMED.  FIXED LENGTH, 100 BYTES.
000160*****************************************************************
000170* MAINTENANCE LOG
000180* DATE     BY   REQ NO   DESCRIPTION                              DQ0002AL
000190* -------- ---  -------  ---------------------------------------  DQ0002AL
000200* 04/02/84 DFK  DQ-0002  ORIGINAL AUDIT LINE LAYOUT.              DQ0002DK
000210* 09/07/86 DFK  DQ-0015  WIDENED AUD-DETAIL FROM 24 TO 40 CHARS   DQ0015DK
000220*          DFK  DQ-0015  TO CARRY THE CAP VALUE ON OUTLIER LINES. DQ0015DK
000230* 11/02/91 RMC  DQ-0028  ADDED AUD-METHOD SO THE LOG SHOWS MEAN,  DQ0028RC
000240*          RMC  DQ-0028  MEDIAN, MODE, DROP, ZSCORE OR IQR.       DQ0028RC
000250* 01/18/99 BTW  DQ-0042  Y2K REVIEW - RECORD CARRIES NO DATE      DQ0042BW
000260*          BTW  DQ-0042  FIELD.  NO CHANGE MADE.                  DQ0042BW
000270* 08/22/01 BTW  DQ-0049  DOCUMENTED FILLER RESERVE AT END OF REC. DQ0049BW
000280*****************************************************************
000290
000300* AUD-ROWS IS ZERO-SUPPRESSED FOR PRINTING; AUD-COLUMN IS SPACES
000310* ON A DATASET-LEVEL LINE SUCH AS REMOVE-DUPLICATES.
000320
000330 01  CBDCL-AUDIT-REC.
000340     05  AUD-OPERATION              PIC X(24).
000350*    OPERATION NAME - REMOVE-DUPLICATES, FILL-MISSING,
000360*    CAP-OUTLIERS, REMOVE-OUTLIERS OR TRANSFORM.
000370     05  AUD-COLUMN                 PIC X(12).
000380*    COLUMN AFFECTED, OR SPACES ON A DATASET-LEVEL LINE.
000390     05  AUD-METHOD                 PIC X(10).
000400*    MEAN, MEDIAN, MODE, DROP, ZSCORE, IQR, OR SPACES.
000410     05  AUD-ROWS                   PIC ZZZZZZ9.
000420*    ROWS AFFECTED BY THIS OPERATION.
000430     05  AUD-DETAIL                 PIC X(40).
000440*    FREE-TEXT DETAIL - CAP VALUE, DROP REASON, OR
000450*    SELECTED KEY-COLUMN LIST FOR REMOVE-DUPLICATES.
000460     05  FILLER                     PIC X(7).
000470*    RESERVED FOR FUTURE EXTRACT FIELDS - SEE DQ-0049.

