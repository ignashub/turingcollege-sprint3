000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.             CBLCLN01.
000120 AUTHOR.                 DONALD F KRAMER.
000130 INSTALLATION.           MIDLAND DATA SERVICES - BATCH SECTION.
000140 DATE-WRITTEN.           04/02/84.
000150 DATE-COMPILED.          08/22/01.
000160 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170
000180*****************************************************************
000190* CBLCLN01 - MERCHANDISE ORDER DATA QUALITY CLEANING RUN.
000200* READS THE ORDER EXTRACT (ORDERIN), PROFILES EACH COLUMN,
000210* DETECTS THE E-COMMERCE DOMAIN, BUILDS PER-COLUMN CLEANING
000220* RECOMMENDATIONS, SCORES CANDIDATE DUPLICATE-KEY COLUMNS,
000230* APPLIES DUPLICATE REMOVAL / MISSING-VALUE IMPUTATION /
000240* OUTLIER HANDLING / VALUE TRANSFORMS, THEN WRITES THE CLEANED
000250* FILE (CLNOUT), THE OPERATION AUDIT TRAIL (AUDRPT) AND THE
000260* PROFILE / CLEANING SUMMARY REPORT (SUMRPT).
000270*****************************************************************
000280* MAINTENANCE LOG
000290* DATE     BY   REQ NO   DESCRIPTION                              DQ0004AL
000300* -------- ---  -------  ---------------------------------------  DQ0004AL
000310* 04/02/84 DFK  DQ-0004  ORIGINAL RUN - PROFILER AND AUDIT LOG    DQ0004DK
000320*          DFK  DQ-0004  ONLY.  NO RECOMMENDATION ENGINE YET.     DQ0004DK
000330* 09/07/86 DFK  DQ-0017  ADDED DOMAIN DETECTOR AND DEFAULT        DQ0017DK
000340*          DFK  DQ-0017  RECOMMENDATION RULES (BASE RULES ONLY).  DQ0017DK
000350* 11/02/91 RMC  DQ-0030  ADDED E-COMMERCE OVERRIDE RULES AND THE  DQ0030RC
000360*          RMC  DQ-0030  DUPLICATE-KEY SCORER.                    DQ0030RC
000370* 03/15/93 RMC  DQ-0032  ADDED OUTLIER DETECTION (ZSCORE AND IQR) DQ0032RC
000380*          RMC  DQ-0032  AND THE CAP/REMOVE ACTIONS.              DQ0032RC
000390* 06/30/94 RMC  DQ-0035  ADDED VALUE TRANSFORMS (ENSURE-POSITIVE, DQ0035RC
000400*          RMC  DQ-0035  ROUND-CURRENCY, TO-INTEGER) AND WIDENED  DQ0035RC
000410*          RMC  DQ-0035  THE ORDER TABLE TO 1000 ROWS.            DQ0035RC
000420* 01/18/99 BTW  DQ-0044  Y2K REVIEW - ORD-DATE IS A 4-DIGIT-YEAR  DQ0044BW
000430*          BTW  DQ-0044  ISO FIELD THROUGHOUT.  NO CHANGE MADE.   DQ0044BW
000440* 08/22/01 BTW  DQ-0051  ADDED THE CLEANING SUMMARY REPORT AND    DQ0051BW
000450*          BTW  DQ-0051  RETIRED THE OLD COUNT-ONLY PROFILE DUMP. DQ0051BW
000460* 11/14/01 BTW  DQ-0053  ROUND-CURRENCY AND THE PRICE LEG OF 8400 DQ0053BW
000470*          BTW  DQ-0053  WERE MOVING 4-DECIMAL WORK INTO 2-DECIMALDQ0053BW
000480*          BTW  DQ-0053  FIELDS WITHOUT ROUNDED - TRUNCATED CENTS.DQ0053BW
000490*          BTW  DQ-0053  BOTH NOW COMPUTE ... ROUNDED.            DQ0053BW
000500* 12/03/01 BTW  DQ-0054  2228-COUNT-OUTLIERS WAS FALLING BACK TO ADQ0054BW
000510*          BTW  DQ-0054  Z-SCORE COUNT FOR SMALL COLUMNS INSTEAD  DQ0054BW
000520*          BTW  DQ-0054  OF ZERO - REMOVED THE FALLBACK.  ALSO    DQ0054BW
000530*          BTW  DQ-0054  5232-FREQ-ONE-ACTIVE-VALUE NEVER GREW THEDQ0054BW
000540*          BTW  DQ-0054  FREQUENCY TABLE SO MODE FILL CAME OUT AS DQ0054BW
000550*          BTW  DQ-0054  SPACES - MATCHED IT TO 2235-FREQ-ONE-    DQ0054BW
000560*          BTW  DQ-0054  VALUE'S FOUND/INSERT LOGIC.              DQ0054BW
000570*****************************************************************
000580
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM.
000630
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660
000670     SELECT ORDERS-IN
000680         ASSIGN TO ORDERIN
000690         ORGANIZATION IS SEQUENTIAL.
000700
000710     SELECT CLEANED-OUT
000720         ASSIGN TO CLNOUT
000730         ORGANIZATION IS SEQUENTIAL.
000740
000750     SELECT AUDIT-RPT
000760         ASSIGN TO AUDRPT
000770         ORGANIZATION IS RECORD SEQUENTIAL.
000780
000790     SELECT SUMMARY-RPT
000800         ASSIGN TO SUMRPT
000810         ORGANIZATION IS RECORD SEQUENTIAL.
000820
000830 DATA DIVISION.
000840 FILE SECTION.
000850
000860 FD  ORDERS-IN
000870     LABEL RECORD IS STANDARD
000880     RECORD CONTAINS 64 CHARACTERS
000890     DATA RECORD IS FD-ORDIN-REC.
000900
000910*    ORD-ORDER-ID AND ORD-CUST-ID ARE SPACE-FILLED WHEN THE EXTRACT
000920*    COULD NOT SUPPLY AN IDENTIFIER - TREATED AS MISSING BY THE
000930*    CLEANING RUN'S ID-ROLE RULES.
000940
000950     COPY CBORDREC REPLACING ==CBDCL-ORDER-REC== BY ==FD-ORDIN-REC==.
000960
000970 FD  CLEANED-OUT
000980     LABEL RECORD IS STANDARD
000990     RECORD CONTAINS 64 CHARACTERS
001000     DATA RECORD IS FD-CLNOUT-REC.
001010
001020     COPY CBORDREC REPLACING ==CBDCL-ORDER-REC== BY ==FD-CLNOUT-REC==
001030         ==ORD-ORDER-ID==  BY ==CLN-ORDER-ID==
001040         ==ORD-CUST-ID==   BY ==CLN-CUST-ID==
001050         ==ORD-PRODUCT==   BY ==CLN-PRODUCT==
001060         ==ORD-PRICE==     BY ==CLN-PRICE==
001070         ==ORD-QUANTITY==  BY ==CLN-QUANTITY==
001080         ==ORD-DATE-YYYY== BY ==CLN-DATE-YYYY==
001090         ==ORD-DATE-MM==   BY ==CLN-DATE-MM==
001100         ==ORD-DATE-DD==   BY ==CLN-DATE-DD==
001110         ==ORD-DATE-R==    BY ==CLN-DATE-R==
001120         ==ORD-DATE==      BY ==CLN-DATE==.
001130
001140 FD  AUDIT-RPT
001150     LABEL RECORD IS OMITTED
001160     RECORD CONTAINS 100 CHARACTERS
001170     LINAGE IS 60 WITH FOOTING AT 55
001180     DATA RECORD IS FD-AUDIT-REC.
001190
001200     COPY CBAUDREC REPLACING ==CBDCL-AUDIT-REC== BY ==FD-AUDIT-REC==.
001210
001220 FD  SUMMARY-RPT
001230     LABEL RECORD IS OMITTED
001240     RECORD CONTAINS 80 CHARACTERS
001250     LINAGE IS 60 WITH FOOTING AT 55
001260     DATA RECORD IS FD-REPORT-LINE.
001270
001280 01  FD-REPORT-LINE            PIC X(80).
001290
001300 WORKING-STORAGE SECTION.
001310
001320*****************************************************************
001330* RUN SWITCHES AND DATASET-LEVEL COUNTERS.
001340*****************************************************************
001350 01  WS-SWITCHES.
001360     05  WS-MORE-RECS               PIC X(3)   VALUE 'YES'.
001370     05  WS-DUP-REMOVE-SW           PIC X      VALUE 'N'.
001380         88  WS-REMOVE-DUPLICATES       VALUE 'Y'.
001390     05  WS-ECOM-DOMAIN-SW          PIC X      VALUE 'N'.
001400         88  WS-IS-ECOMMERCE            VALUE 'Y'.
001410
001420 01  WS-COUNTERS.
001430     05  WS-ORIGINAL-ROWS           COMP PIC 9(7)  VALUE ZERO.
001440     05  WS-FINAL-ROWS              COMP PIC 9(7)  VALUE ZERO.
001450     05  WS-DUPLICATES-REMOVED      COMP PIC 9(7)  VALUE ZERO.
001460     05  WS-DATASET-DUP-ROWS        COMP PIC 9(7)  VALUE ZERO.
001470*    EXACT-DUPLICATE ROWS FOUND BY THE PROFILER - REPORTED
001480*    ONLY, NOT NECESSARILY THE SAME AS THE KEY-SET DUP COUNT.
001490     05  WS-OUTLIER-TOTAL           COMP PIC 9(7)  VALUE ZERO.
001500     05  WS-OUTLIER-COL-COUNT       COMP PIC 9(2)  VALUE ZERO.
001510     05  WS-MISSING-TOTAL-BEFORE    COMP PIC 9(7)  VALUE ZERO.
001520     05  WS-MISSING-TOTAL-AFTER     COMP PIC 9(7)  VALUE ZERO.
001530     05  WS-COLUMN-COUNT            COMP PIC 9(2)  VALUE 6.
001540
001550 01  WS-SYS-DATE.
001560     05  WS-SYS-YEAR                PIC 9(4).
001570     05  WS-SYS-MONTH               PIC 99.
001580     05  WS-SYS-DAY                 PIC 99.
001590
001600*****************************************************************
001610* IN-MEMORY ORDER TABLE - BOUNDED AT 1000 ROWS PER RUN, PER THE
001620* DATA QUALITY STANDARDS COMMITTEE'S BATCH-WINDOW SIZING RULE.
001630*****************************************************************
001640 01  WS-ORDER-TABLE.
001650     05  WS-ORDER-ENTRY  OCCURS 1000 TIMES
001660             INDEXED BY WS-ORD-IDX WS-ORD-IDX2.
001670         10  WS-ORD-ORDER-ID         PIC X(8).
001680         10  WS-ORD-ID-SW            PIC X.
001690             88  WS-ORDER-ID-MISSING     VALUE 'Y'.
001700         10  WS-ORD-CUST-ID          PIC X(8).
001710         10  WS-ORD-CUST-SW          PIC X.
001720             88  WS-CUST-ID-MISSING      VALUE 'Y'.
001730         10  WS-ORD-PRODUCT          PIC X(20).
001740         10  WS-ORD-PRODUCT-SW       PIC X.
001750             88  WS-PRODUCT-MISSING      VALUE 'Y'.
001760         10  WS-ORD-PRICE            PIC S9(7)V99.
001770         10  WS-ORD-PRICE-SW         PIC X.
001780             88  WS-PRICE-MISSING        VALUE 'Y'.
001790         10  WS-ORD-QUANTITY         PIC S9(5).
001800         10  WS-ORD-QTY-SW           PIC X.
001810             88  WS-QTY-MISSING          VALUE 'Y'.
001820         10  WS-ORD-DATE             PIC X(10).
001830         10  WS-ORD-DATE-SW          PIC X.
001840             88  WS-DATE-MISSING         VALUE 'Y'.
001850         10  WS-ORD-ROW-SW           PIC X.
001860             88  WS-ORD-ROW-ACTIVE       VALUE 'Y'.
001870             88  WS-ORD-ROW-DELETED      VALUE 'N'.
001880
001890 01  WS-TABLE-CONTROL.
001900     05  WS-LOADED-ROWS             COMP PIC 9(7)  VALUE ZERO.
001910     05  WS-ACTIVE-ROWS             COMP PIC 9(7)  VALUE ZERO.
001920
001930*****************************************************************
001940* SORT WORK TABLE - HOLDS THE NON-MISSING VALUES OF ONE NUMERIC
001950* COLUMN AT A TIME, ASCENDING, FOR THE MEDIAN/QUARTILE/IQR MATH.
001960* REDEFINES THE SAME STORAGE AS TWO VIEWS - THE WORKING ARRAY AND DQ0005AL
001970* A SCALAR SCRATCH CELL USED WHILE SWAPPING TWO ENTRIES.
001980*****************************************************************
001990 01  WS-SORT-CELLS.
002000     05  WS-SORT-VALUE  OCCURS 1000 TIMES INDEXED BY WS-SRT-IDX
002010             WS-SRT-IDX2
002020         PIC S9(9)V9(4) COMP-3.
002030 01  WS-SORT-SWAP REDEFINES WS-SORT-CELLS.
002040     05  WS-SORT-SWAP-VALUE OCCURS 1000 TIMES
002050         PIC S9(9)V9(4) COMP-3.
002060     05  FILLER                    PIC X.
002070*    SWAP VIEW IS ONE BYTE NARROWER THAN THE MASTER VIEW SO
002080*    THE TABLE NEVER GROWS - THE FILLER JUST ABSORBS THE LAST
002090*    BYTE OF STORAGE FOR THE REDEFINES TO BE VALID COBOL.
002100 01  WS-SORT-COUNT              COMP PIC 9(7)  VALUE ZERO.
002110     05  WS-SORT-HOLD               PIC S9(9)V9(4) COMP-3.
002120
002130*****************************************************************
002140* FREQUENCY WORK TABLE - USED BY THE DISTINCT-VALUE COUNT AND BY
002150* THE MODE-FILL LOGIC FOR NON-NUMERIC COLUMNS.  CLEARED AND
002160* REBUILT ONCE PER COLUMN.
002170*****************************************************************
002180 01  WS-FREQ-TABLE.
002190     05  WS-FREQ-ENTRY  OCCURS 1000 TIMES INDEXED BY WS-FRQ-IDX.
002200         10  WS-FREQ-VALUE           PIC X(20).
002210         10  WS-FREQ-COUNT           COMP PIC 9(7).
002220 01  WS-FREQ-DISTINCT           COMP PIC 9(7)  VALUE ZERO.
002230     05  WS-FREQ-FOUND-SW           PIC X.
002240
002250*****************************************************************
002260* CANONICAL COLUMN-NAME TABLE - FLAT FILLER LIST REDEFINED AS AN
002270* OCCURS TABLE, IN THE SAME STYLE AS THE OLD AMUSEMENT-PARK PRICE DQ0006AL
002280* TABLE THIS SHOP USED TO CARRY - SEE COBANL2C.
002290*****************************************************************
002300 01  WS-COLUMN-NAME-LIST.
002310     05  FILLER   PIC X(12)   VALUE 'ORDER-ID'.
002320     05  FILLER   PIC X(12)   VALUE 'CUST-ID'.
002330     05  FILLER   PIC X(12)   VALUE 'PRODUCT'.
002340     05  FILLER   PIC X(12)   VALUE 'PRICE'.
002350     05  FILLER   PIC X(12)   VALUE 'QUANTITY'.
002360     05  FILLER   PIC X(12)   VALUE 'DATE'.
002370 01  WS-COLUMN-NAMES REDEFINES WS-COLUMN-NAME-LIST.
002380     05  WS-COLUMN-NAME-TAB  OCCURS 6 TIMES  PIC X(12).
002390
002400*****************************************************************
002410* E-COMMERCE KEYWORD TABLE - FLAT FILLER LIST REDEFINED AS AN
002420* OCCURS TABLE PAIRING EACH KEYWORD WITH ITS LENGTH, SO THE
002430* SUBSTRING SCAN IN 3100-SCAN-COLUMN-KEYWORDS KNOWS HOW FAR TO
002440* SLIDE ACROSS A COLUMN NAME.  KEYWORD LIST PER THE DATA QUALITY
002450* STANDARDS COMMITTEE'S E-COMMERCE COLUMN GLOSSARY.
002460*****************************************************************
002470 01  WS-ECOM-KEYWORD-LIST.
002480     05  FILLER  PIC X(12)  VALUE 'PRODUCT'.
002490     05  FILLER  PIC 9(2)   VALUE 07.
002500     05  FILLER  PIC X(12)  VALUE 'PRICE'.
002510     05  FILLER  PIC 9(2)   VALUE 05.
002520     05  FILLER  PIC X(12)  VALUE 'DISCOUNT'.
002530     05  FILLER  PIC 9(2)   VALUE 08.
002540     05  FILLER  PIC X(12)  VALUE 'SALE'.
002550     05  FILLER  PIC 9(2)   VALUE 04.
002560     05  FILLER  PIC X(12)  VALUE 'ORDER'.
002570     05  FILLER  PIC 9(2)   VALUE 05.
002580     05  FILLER  PIC X(12)  VALUE 'CUSTOMER'.
002590     05  FILLER  PIC 9(2)   VALUE 08.
002600     05  FILLER  PIC X(12)  VALUE 'ITEM'.
002610     05  FILLER  PIC 9(2)   VALUE 04.
002620     05  FILLER  PIC X(12)  VALUE 'QUANTITY'.
002630     05  FILLER  PIC 9(2)   VALUE 08.
002640     05  FILLER  PIC X(12)  VALUE 'PURCHASE'.
002650     05  FILLER  PIC 9(2)   VALUE 08.
002660     05  FILLER  PIC X(12)  VALUE 'CART'.
002670     05  FILLER  PIC 9(2)   VALUE 04.
002680     05  FILLER  PIC X(12)  VALUE 'SHIPPING'.
002690     05  FILLER  PIC 9(2)   VALUE 08.
002700     05  FILLER  PIC X(12)  VALUE 'INVENTORY'.
002710     05  FILLER  PIC 9(2)   VALUE 09.
002720     05  FILLER  PIC X(12)  VALUE 'CATEGORY'.
002730     05  FILLER  PIC 9(2)   VALUE 08.
002740     05  FILLER  PIC X(12)  VALUE 'SKU'.
002750     05  FILLER  PIC 9(2)   VALUE 03.
002760     05  FILLER  PIC X(12)  VALUE 'TRANSACTION'.
002770     05  FILLER  PIC 9(2)   VALUE 11.
002780     05  FILLER  PIC X(12)  VALUE 'PAYMENT'.
002790     05  FILLER  PIC 9(2)   VALUE 07.
002800     05  FILLER  PIC X(12)  VALUE 'REVENUE'.
002810     05  FILLER  PIC 9(2)   VALUE 07.
002820     05  FILLER  PIC X(12)  VALUE 'REVIEW'.
002830     05  FILLER  PIC 9(2)   VALUE 06.
002840 01  WS-ECOM-KEYWORDS REDEFINES WS-ECOM-KEYWORD-LIST.
002850     05  WS-ECOM-KEYWORD-ENTRY  OCCURS 18 TIMES INDEXED BY WS-ECOM-IDX.
002860         10  WS-ECOM-KEYWORD-TXT     PIC X(12).
002870         10  WS-ECOM-KEYWORD-LEN     PIC 9(2).
002880
002890*****************************************************************
002900* DUP-KEY NAME-PATTERN TABLE - 4550'S THREE WORD GROUPS (ID/CODE  DQ0052AL
002910* STYLE, NAME/CONTACT STYLE) FLATTENED INTO ONE FILLER LIST, EACH DQ0052AL
002920* ENTRY CARRYING ITS GROUP NUMBER SO 4552 KNOWS WHICH BONUS TO    DQ0052AL
002930* POST WHEN THE SUBSTRING SCAN HITS.                              DQ0052AL
002940*****************************************************************
002950 01  WS-NAMESCORE-LIST.
002960     05  FILLER  PIC X(10)  VALUE 'ID'.
002970     05  FILLER  PIC 9(2)   VALUE 02.
002980     05  FILLER  PIC 9(1)   VALUE 1.
002990     05  FILLER  PIC X(10)  VALUE 'CODE'.
003000     05  FILLER  PIC 9(2)   VALUE 04.
003010     05  FILLER  PIC 9(1)   VALUE 1.
003020     05  FILLER  PIC X(10)  VALUE 'KEY'.
003030     05  FILLER  PIC 9(2)   VALUE 03.
003040     05  FILLER  PIC 9(1)   VALUE 1.
003050     05  FILLER  PIC X(10)  VALUE 'NUM'.
003060     05  FILLER  PIC 9(2)   VALUE 03.
003070     05  FILLER  PIC 9(1)   VALUE 1.
003080     05  FILLER  PIC X(10)  VALUE 'NUMBER'.
003090     05  FILLER  PIC 9(2)   VALUE 06.
003100     05  FILLER  PIC 9(1)   VALUE 1.
003110     05  FILLER  PIC X(10)  VALUE 'NAME'.
003120     05  FILLER  PIC 9(2)   VALUE 04.
003130     05  FILLER  PIC 9(1)   VALUE 2.
003140     05  FILLER  PIC X(10)  VALUE 'USER'.
003150     05  FILLER  PIC 9(2)   VALUE 04.
003160     05  FILLER  PIC 9(1)   VALUE 2.
003170     05  FILLER  PIC X(10)  VALUE 'CUSTOMER'.
003180     05  FILLER  PIC 9(2)   VALUE 08.
003190     05  FILLER  PIC 9(1)   VALUE 2.
003200     05  FILLER  PIC X(10)  VALUE 'CLIENT'.
003210     05  FILLER  PIC 9(2)   VALUE 06.
003220     05  FILLER  PIC 9(1)   VALUE 2.
003230     05  FILLER  PIC X(10)  VALUE 'PERSON'.
003240     05  FILLER  PIC 9(2)   VALUE 06.
003250     05  FILLER  PIC 9(1)   VALUE 2.
003260     05  FILLER  PIC X(10)  VALUE 'EMAIL'.
003270     05  FILLER  PIC 9(2)   VALUE 05.
003280     05  FILLER  PIC 9(1)   VALUE 3.
003290     05  FILLER  PIC X(10)  VALUE 'MAIL'.
003300     05  FILLER  PIC 9(2)   VALUE 04.
003310     05  FILLER  PIC 9(1)   VALUE 3.
003320     05  FILLER  PIC X(10)  VALUE 'PHONE'.
003330     05  FILLER  PIC 9(2)   VALUE 05.
003340     05  FILLER  PIC 9(1)   VALUE 3.
003350     05  FILLER  PIC X(10)  VALUE 'CONTACT'.
003360     05  FILLER  PIC 9(2)   VALUE 07.
003370     05  FILLER  PIC 9(1)   VALUE 3.
003380 01  WS-NAMESCORE-WORDS REDEFINES WS-NAMESCORE-LIST.
003390     05  WS-NMSC-ENTRY  OCCURS 14 TIMES INDEXED BY WS-NMSC-IDX.
003400         10  WS-NMSC-TXT             PIC X(10).
003410         10  WS-NMSC-LEN             PIC 9(2).
003420         10  WS-NMSC-CAT             PIC 9(1).
003430
003440*****************************************************************
003450* NEGATIVE-MINIMUM TRANSFORM KEYWORD TABLE - 4100'S BASE RULE     DQ0052AL
003460* ADDS ENSURE-POSITIVE ONLY WHEN THE COLUMN NAME CONTAINS ONE OF  DQ0052AL
003470* THESE WORDS AND THE PROFILED MINIMUM WAS BELOW ZERO.            DQ0052AL
003480*****************************************************************
003490 01  WS-NEGMIN-LIST.
003500     05  FILLER  PIC X(10)  VALUE 'PRICE'.
003510     05  FILLER  PIC 9(2)   VALUE 05.
003520     05  FILLER  PIC X(10)  VALUE 'COST'.
003530     05  FILLER  PIC 9(2)   VALUE 04.
003540     05  FILLER  PIC X(10)  VALUE 'AMOUNT'.
003550     05  FILLER  PIC 9(2)   VALUE 06.
003560     05  FILLER  PIC X(10)  VALUE 'QUANTITY'.
003570     05  FILLER  PIC 9(2)   VALUE 08.
003580     05  FILLER  PIC X(10)  VALUE 'STOCK'.
003590     05  FILLER  PIC 9(2)   VALUE 05.
003600     05  FILLER  PIC X(10)  VALUE 'AGE'.
003610     05  FILLER  PIC 9(2)   VALUE 03.
003620     05  FILLER  PIC X(10)  VALUE 'HEIGHT'.
003630     05  FILLER  PIC 9(2)   VALUE 06.
003640     05  FILLER  PIC X(10)  VALUE 'WEIGHT'.
003650     05  FILLER  PIC 9(2)   VALUE 06.
003660 01  WS-NEGMIN-WORDS REDEFINES WS-NEGMIN-LIST.
003670     05  WS-NEGMIN-ENTRY  OCCURS 8 TIMES INDEXED BY WS-NEGMIN-IDX.
003680         10  WS-NEGMIN-TXT           PIC X(10).
003690         10  WS-NEGMIN-LEN           PIC 9(2).
003700
003710*****************************************************************
003720* PER-COLUMN STATISTICS / RECOMMENDATION TABLE - SEE CBCOLSTA.
003730*****************************************************************
003740 01  WS-COL-STATS-TABLE.
003750     05  WS-COL-STATS  OCCURS 6 TIMES INDEXED BY WS-COL-IDX WS-COL-IDX2.
003760         COPY CBCOLSTA.
003770
003780*****************************************************************
003790* SCAN AND SCRATCH WORK AREAS SHARED ACROSS THE PARAGRAPHS BELOW.
003800*****************************************************************
003810 01  WS-SCAN-WORK.
003820     05  WS-SCAN-POS                COMP PIC 9(2).
003830     05  WS-SCAN-LIMIT               COMP PIC 9(2).
003840     05  WS-KEYWORD-HITS            COMP PIC 9(2).
003850     05  WS-SUBSTR-FOUND-SW         PIC X.
003860     05  WS-COL-HIT-SW              PIC X.
003870     05  WS-HIT-ID-SW                PIC X.
003880     05  WS-HIT-NAME-SW              PIC X.
003890     05  WS-HIT-CONTACT-SW           PIC X.
003900
003910 01  WS-VALUE-WORK.
003920     05  WS-CURR-TEXT-VALUE         PIC X(20).
003930     05  WS-CURR-MISS-SW            PIC X.
003940         88  WS-CURR-IS-MISSING         VALUE 'Y'.
003950     05  WS-CURR-NUM-VALUE          PIC S9(9)V9(4) COMP-3.
003960     05  WS-CURR-ROW-IDX            COMP PIC 9(7).
003970
003980 01  WS-STAT-WORK.
003990     05  WS-DEV-SUM                 PIC S9(9)V9(4) COMP-3.
004000     05  WS-DEV                     PIC S9(9)V9(4) COMP-3.
004010     05  WS-VARIANCE                PIC S9(9)V9(4) COMP-3.
004020     05  WS-Q-POSITION              PIC S9(7)V9(4) COMP-3.
004030     05  WS-Q-WHOLE                 COMP PIC 9(7).
004040     05  WS-Q-FRAC                  PIC S9V9(4) COMP-3.
004050     05  WS-Q-LOW                   PIC S9(9)V9(4) COMP-3.
004060     05  WS-Q-HIGH                  PIC S9(9)V9(4) COMP-3.
004070     05  WS-ZSCORE                  PIC S9(5)V9(4) COMP-3.
004080     05  WS-CAP-VALUE               PIC S9(9)V9(4) COMP-3.
004090     05  WS-FILL-DETAIL             PIC X(40).
004100     05  WS-QTILE-FRACTION          PIC S9V9(4) COMP-3.
004110     05  WS-QTILE-RESULT            PIC S9(9)V9(4) COMP-3.
004120     05  WS-SQRT-INPUT              PIC S9(9)V9(4) COMP-3.
004130     05  WS-SQRT-RESULT             PIC S9(9)V9(4) COMP-3.
004140     05  WS-SQRT-ITER               COMP PIC 9(2).
004150     05  WS-ROUND-CENTS             PIC S9(9)V99 COMP-3.
004160     05  WS-MODE-COUNT              COMP PIC 9(7).
004170     05  WS-MODE-VALUE              PIC X(20).
004180     05  WS-OP-ROWS-AFFECTED        COMP PIC 9(7).
004190     05  WS-STR-PTR                 PIC 9(3) COMP.
004200     05  WS-NONMISS-COUNT           COMP PIC 9(7).
004210     05  WS-ZS-OUTLIER-COUNT        COMP PIC 9(7).
004220     05  WS-OP-ENSRPOS-ROWS         COMP PIC 9(7).
004230     05  WS-OP-ROUND-ROWS           COMP PIC 9(7).
004240     05  WS-OP-TOINT-ROWS           COMP PIC 9(7).
004250     05  WS-AUD-EDIT-1              PIC -(6)9.99.
004260     05  WS-AUD-EDIT-2              PIC -(6)9.99.
004270
004280*****************************************************************
004290* DUPLICATE-KEY SCORER WORK - HOLDS THE COLUMN INDEX OF THE
004300* TOP-THREE SCORERS WHEN NO COLUMN REACHES THE >=5 THRESHOLD.
004310*****************************************************************
004320 01  WS-DUPSCORE-WORK.
004330     05  WS-KEY-SELECTED-COUNT      COMP PIC 9(2)  VALUE ZERO.
004340     05  WS-TOP-SCORE               COMP PIC 9(2)  VALUE ZERO.
004350     05  WS-TOP-SCORE-IDX           COMP PIC 9(2)  VALUE ZERO.
004360     05  WS-RANK-COUNT              COMP PIC 9(2)  VALUE ZERO.
004370
004380 01  WS-COL-SEEN-TABLE.
004390     05  WS-COL-SEEN-SW  OCCURS 6 TIMES  PIC X.
004400         88  WS-COL-SEEN                    VALUE 'Y'.
004410*    SET ON WHEN THE FIRST NON-MISSING VALUE FOR THE COLUMN HAS
004420*    BEEN SEEN, SO THE MIN/MAX ACCUMULATOR KNOWS TO INITIALIZE
004430*    RATHER THAN COMPARE ON ITS FIRST HIT.
004440
004450 01  WS-DUP-ROW-WORK.
004460     05  WS-DUP-ROW-MATCH-SW        PIC X.
004470         88  WS-DUP-ROW-IS-MATCH        VALUE 'Y'.
004480
004490*****************************************************************
004500* PROFILE-LISTING AND CLEANING-SUMMARY REPORT LINES.
004510*****************************************************************
004520 01  WS-RPT-PCTR                COMP PIC 9(2)  VALUE ZERO.
004530
004540 01  WS-TITLE-LINE.
004550     05  FILLER          PIC X(6)   VALUE 'DATE:'.
004560     05  WS-T-MONTH       PIC 99.
004570     05  FILLER          PIC X      VALUE '/'.
004580     05  WS-T-DAY         PIC 99.
004590     05  FILLER          PIC X      VALUE '/'.
004600     05  WS-T-YEAR        PIC 9(4).
004610     05  FILLER          PIC X(24)  VALUE SPACES.
004620     05  FILLER          PIC X(24)  VALUE 'DATASET CLEANING SUMMARY'.
004630     05  FILLER          PIC X(14)  VALUE SPACES.
004640     05  FILLER          PIC X(6)   VALUE 'PAGE: '.
004650     05  WS-T-PCTR        PIC Z9.
004660
004670 01  WS-BLANK-LINE              PIC X(80)  VALUE SPACES.
004680
004690 01  WS-PROF-COL-HDG-1.
004700     05  FILLER  PIC X(6)   VALUE 'COLUMN'.
004710     05  FILLER  PIC X(6)   VALUE SPACES.
004720     05  FILLER  PIC X(7)   VALUE 'MISSING'.
004730     05  FILLER  PIC X(3)   VALUE SPACES.
004740     05  FILLER  PIC X(8)   VALUE 'DISTINCT'.
004750     05  FILLER  PIC X(9)   VALUE SPACES.
004760     05  FILLER  PIC X(3)   VALUE 'MIN'.
004770     05  FILLER  PIC X(10)  VALUE SPACES.
004780     05  FILLER  PIC X(3)   VALUE 'MAX'.
004790     05  FILLER  PIC X(10)  VALUE SPACES.
004800     05  FILLER  PIC X(4)   VALUE 'MEAN'.
004810     05  FILLER  PIC X(8)   VALUE SPACES.
004820     05  FILLER  PIC X(6)   VALUE 'MEDIAN'.
004830     05  FILLER  PIC X(3)   VALUE SPACES.
004840     05  FILLER  PIC X(8)   VALUE 'OUTLIERS'.
004850
004860 01  WS-PROF-DETAIL-LINE.
004870     05  WS-PD-COLUMN      PIC X(12).
004880     05  FILLER            PIC X(1)    VALUE SPACES.
004890     05  WS-PD-MISSING     PIC ZZZZ9.
004900     05  FILLER            PIC X(4)    VALUE SPACES.
004910     05  WS-PD-DISTINCT    PIC ZZZZ9.
004920     05  FILLER            PIC X(4)    VALUE SPACES.
004930     05  WS-PD-MIN         PIC -ZZZZZZ9.99.
004940     05  FILLER            PIC X(1)    VALUE SPACES.
004950     05  WS-PD-MAX         PIC -ZZZZZZ9.99.
004960     05  FILLER            PIC X(1)    VALUE SPACES.
004970     05  WS-PD-MEAN        PIC -ZZZZZZ9.99.
004980     05  FILLER            PIC X(1)    VALUE SPACES.
004990     05  WS-PD-MEDIAN      PIC -ZZZZZZ9.99.
005000     05  FILLER            PIC X(1)    VALUE SPACES.
005010     05  WS-PD-OUTLIERS    PIC ZZZZ9.
005020
005030 01  WS-PROF-DUP-LINE.
005040     05  FILLER            PIC X(24)   VALUE 'DATASET DUPLICATE ROWS:'.
005050     05  FILLER            PIC X(1)    VALUE SPACES.
005060     05  WS-PD-DUP-ROWS    PIC ZZZZZ9.
005070     05  FILLER            PIC X(48)   VALUE SPACES.
005080
005090*    6000'S NARRATIVE LINE IS FREE-FORM TEXT PER DQ-0052, NOT A FIXED
005100*    COLUMNAR LAYOUT - ONE GENERIC 80-BYTE BUFFER SERVES EVERY BULLET,
005110*    STRING-BUILT PARAGRAPH BY PARAGRAPH.
005120 01  WS-SUM-TEXT-LINE.
005130     05  WS-STX-TEXT        PIC X(78).
005140     05  FILLER             PIC X(2)    VALUE SPACES.
005150
005160 01  WS-RPT-WORK.
005170     05  WS-RPT-EDIT-1      PIC ZZZZZZ9.
005180     05  WS-RPT-EDIT-2      PIC ZZZZZZ9.
005190     05  WS-RPT-STR-PTR     COMP PIC 9(3).
005200     05  WS-RPT-ROWS-REMOVED COMP PIC 9(7).
005210     05  WS-RPT-TARGET-METHOD  PIC X(6).
005220     05  WS-RPT-TARGET-ACTION  PIC X(6).
005230     05  WS-RPT-FOUND-SW    PIC X(1).
005240         88  WS-RPT-FOUND-ANY   VALUE 'Y'.
005250     05  WS-RPT-LIST        PIC X(60).
005260     05  FILLER             PIC X(10).
005270
005280*    6050 TOTALS ROLL UP EACH COLUMN'S ACTUAL FILL/CAP/REMOVE COUNTS -
005290*    NOT JUST WHICH METHOD/ACTION CS-COL-STATS CARRIES - SINCE THE
005300*    E-COMMERCE OVERRIDE ASSIGNS A METHOD TO A ROLE WHETHER OR NOT THAT
005310*    COLUMN ACTUALLY NEEDED IT.  SEE DQ-0052.
005320 01  WS-DATASET-TOTALS.
005330     05  WS-TOTAL-MISS-BEFORE     COMP PIC 9(7).
005340     05  WS-TOTAL-MISS-HANDLED    COMP PIC 9(7).
005350     05  WS-TOTAL-OUTLR-HANDLED   COMP PIC 9(7).
005360     05  WS-OUTLR-COL-COUNT       COMP PIC 9(2).
005370     05  FILLER                   PIC X(10).
005380
005390 01  WS-COL-OP-COUNTS.
005400     05  WS-COL-OP-ENTRY  OCCURS 6 TIMES.
005410         10  WS-COL-MISS-ROWS       COMP PIC 9(7).
005420         10  WS-COL-OUTLR-ROWS      COMP PIC 9(7).
005430         10  FILLER                 PIC X(4).
005440
005450*****************************************************************
005460* AUDIT-LINE WORK AREA - LOADED BY EACH CLEANING PARAGRAPH JUST
005470* AHEAD OF ITS PERFORM OF 5900-WRITE-AUDIT.
005480*****************************************************************
005490 01  WS-AUDIT-WORK.
005500     05  WS-AUD-OP                  PIC X(24).
005510     05  WS-AUD-COL                 PIC X(12).
005520     05  WS-AUD-METHOD              PIC X(10).
005530     05  WS-AUD-DETAIL              PIC X(40).
005540
005550 PROCEDURE DIVISION.
005560
005570*****************************************************************
005580* 0000-CBLCLN01 - MAINLINE.
005590*****************************************************************
005600 0000-CBLCLN01.
005610     PERFORM 1000-INIT THRU 1000-EXIT.
005620     PERFORM 2000-LOAD-ORDERS THRU 2000-EXIT.
005630     PERFORM 2100-ACCUM-COLUMN-STATS THRU 2100-EXIT.
005640     PERFORM 2200-COMPUTE-COLUMN-STATS THRU 2200-EXIT.
005650     PERFORM 2300-COUNT-DUPLICATE-ROWS THRU 2300-EXIT.
005660     PERFORM 2900-PROFILE-LISTING THRU 2900-EXIT.
005670     PERFORM 3000-DETECT-DOMAIN THRU 3000-EXIT.
005680     PERFORM 4000-BUILD-RECOMMENDATIONS THRU 4000-EXIT.
005690     PERFORM 4500-SCORE-DUP-KEYS THRU 4500-EXIT.
005700     PERFORM 5000-CLEAN-DATASET THRU 5000-EXIT.
005710     PERFORM 6000-WRITE-SUMMARY THRU 6000-EXIT.
005720     PERFORM 9800-CLOSING THRU 9800-EXIT.
005730     STOP RUN.
005740
005750*****************************************************************
005760* 1000-INIT - OPEN FILES, STAMP THE RUN DATE, PRIME THE COLUMN
005770* STATISTICS TABLE WITH NAME/ROLE/NUMERIC-SWITCH VALUES.
005780*****************************************************************
005790 1000-INIT.
005800     MOVE FUNCTION CURRENT-DATE TO WS-SYS-DATE.
005810     OPEN INPUT  ORDERS-IN.
005820     OPEN OUTPUT CLEANED-OUT.
005830     OPEN OUTPUT AUDIT-RPT.
005840     OPEN OUTPUT SUMMARY-RPT.
005850     SET WS-COL-IDX TO 1.
005860     PERFORM 1100-INIT-ONE-COL-STAT THRU 1100-EXIT
005870         UNTIL WS-COL-IDX > WS-COLUMN-COUNT.
005880 1000-EXIT.  EXIT.
005890
005900 1100-INIT-ONE-COL-STAT.
005910     MOVE WS-COLUMN-NAME-TAB(WS-COL-IDX) TO CS-COLUMN-NAME(WS-COL-IDX).
005920     MOVE ZERO TO CS-ROW-COUNT(WS-COL-IDX).
005930     MOVE ZERO TO CS-MISSING-BEFORE(WS-COL-IDX).
005940     MOVE ZERO TO CS-MISSING-AFTER(WS-COL-IDX).
005950     MOVE ZERO TO CS-DISTINCT-COUNT(WS-COL-IDX).
005960     MOVE ZERO TO CS-OUTLIER-COUNT(WS-COL-IDX).
005970     MOVE ZERO TO CS-SUM-VALUE(WS-COL-IDX).
005980     MOVE ZERO TO CS-MIN-VALUE(WS-COL-IDX).
005990     MOVE ZERO TO CS-MAX-VALUE(WS-COL-IDX).
006000     MOVE ZERO TO CS-MEAN-VALUE(WS-COL-IDX).
006010     MOVE ZERO TO CS-MEDIAN-VALUE(WS-COL-IDX).
006020     MOVE ZERO TO CS-STDDEV-VALUE(WS-COL-IDX).
006030     MOVE ZERO TO CS-Q1-VALUE(WS-COL-IDX).
006040     MOVE ZERO TO CS-Q3-VALUE(WS-COL-IDX).
006050     MOVE ZERO TO CS-IQR-VALUE(WS-COL-IDX).
006060     MOVE ZERO TO CS-UNIQUE-RATIO(WS-COL-IDX).
006070     MOVE ZERO TO CS-DUP-KEY-SCORE(WS-COL-IDX).
006080     MOVE ZERO TO CS-IMPORTANCE(WS-COL-IDX).
006090     MOVE ZERO TO CS-FILL-VALUE(WS-COL-IDX).
006100     MOVE 'N' TO CS-DUP-KEY-SW(WS-COL-IDX).
006110     MOVE SPACES TO CS-MISSING-METHOD(WS-COL-IDX).
006120     MOVE SPACES TO CS-OUTLIER-METHOD(WS-COL-IDX).
006130     MOVE SPACES TO CS-OUTLIER-ACTION(WS-COL-IDX).
006140     MOVE SPACES TO CS-FILL-TEXT-VALUE(WS-COL-IDX).
006150     MOVE SPACES TO CS-TRANSFORM-FLAGS(WS-COL-IDX).
006160     EVALUATE WS-COL-IDX
006170         WHEN 1
006180             MOVE 'ID ' TO CS-COLUMN-ROLE(WS-COL-IDX)
006190             MOVE 'N'   TO CS-NUMERIC-SW(WS-COL-IDX)
006200         WHEN 2
006210             MOVE 'ID ' TO CS-COLUMN-ROLE(WS-COL-IDX)
006220             MOVE 'N'   TO CS-NUMERIC-SW(WS-COL-IDX)
006230         WHEN 3
006240             MOVE 'TXT' TO CS-COLUMN-ROLE(WS-COL-IDX)
006250             MOVE 'N'   TO CS-NUMERIC-SW(WS-COL-IDX)
006260         WHEN 4
006270             MOVE 'PRC' TO CS-COLUMN-ROLE(WS-COL-IDX)
006280             MOVE 'Y'   TO CS-NUMERIC-SW(WS-COL-IDX)
006290         WHEN 5
006300             MOVE 'QTY' TO CS-COLUMN-ROLE(WS-COL-IDX)
006310             MOVE 'Y'   TO CS-NUMERIC-SW(WS-COL-IDX)
006320         WHEN 6
006330             MOVE 'DTE' TO CS-COLUMN-ROLE(WS-COL-IDX)
006340             MOVE 'N'   TO CS-NUMERIC-SW(WS-COL-IDX)
006350     END-EVALUATE.
006360     SET WS-COL-IDX UP BY 1.
006370 1100-EXIT.  EXIT.
006380
006390*****************************************************************
006400* 2000-LOAD-ORDERS - READS THE ORDER EXTRACT INTO WS-ORDER-TABLE,
006410* SETTING THE PER-FIELD MISSING SWITCHES AS EACH ROW COMES IN.
006420*****************************************************************
006430 2000-LOAD-ORDERS.
006440     MOVE ZERO TO WS-LOADED-ROWS.
006450     PERFORM 9000-READ-ORDER THRU 9000-EXIT.
006460     PERFORM 2050-LOAD-ONE-ORDER THRU 2050-EXIT
006470         UNTIL WS-MORE-RECS = 'NO' OR WS-LOADED-ROWS >= 1000.
006480     MOVE WS-LOADED-ROWS TO WS-ACTIVE-ROWS.
006490 2000-EXIT.  EXIT.
006500
006510 2050-LOAD-ONE-ORDER.
006520     ADD 1 TO WS-LOADED-ROWS.
006530     SET WS-ORD-IDX TO WS-LOADED-ROWS.
006540     MOVE ORD-ORDER-ID TO WS-ORD-ORDER-ID(WS-ORD-IDX).
006550     MOVE ORD-CUST-ID  TO WS-ORD-CUST-ID(WS-ORD-IDX).
006560     MOVE ORD-PRODUCT  TO WS-ORD-PRODUCT(WS-ORD-IDX).
006570     MOVE ORD-PRICE    TO WS-ORD-PRICE(WS-ORD-IDX).
006580     MOVE ORD-QUANTITY TO WS-ORD-QUANTITY(WS-ORD-IDX).
006590     MOVE ORD-DATE     TO WS-ORD-DATE(WS-ORD-IDX).
006600     SET WS-ORD-ROW-ACTIVE(WS-ORD-IDX) TO TRUE.
006610     IF ORD-ORDER-ID = SPACES
006620         SET WS-ORDER-ID-MISSING(WS-ORD-IDX) TO TRUE
006630     ELSE
006640         MOVE 'N' TO WS-ORD-ID-SW(WS-ORD-IDX)
006650     END-IF.
006660     IF ORD-CUST-ID = SPACES
006670         SET WS-CUST-ID-MISSING(WS-ORD-IDX) TO TRUE
006680     ELSE
006690         MOVE 'N' TO WS-ORD-CUST-SW(WS-ORD-IDX)
006700     END-IF.
006710     IF ORD-PRODUCT = SPACES
006720         SET WS-PRODUCT-MISSING(WS-ORD-IDX) TO TRUE
006730     ELSE
006740         MOVE 'N' TO WS-ORD-PRODUCT-SW(WS-ORD-IDX)
006750     END-IF.
006760     IF ORD-PRICE = SPACES
006770         SET WS-PRICE-MISSING(WS-ORD-IDX) TO TRUE
006780     ELSE
006790         MOVE 'N' TO WS-ORD-PRICE-SW(WS-ORD-IDX)
006800     END-IF.
006810     IF ORD-QUANTITY = SPACES
006820         SET WS-QTY-MISSING(WS-ORD-IDX) TO TRUE
006830     ELSE
006840         MOVE 'N' TO WS-ORD-QTY-SW(WS-ORD-IDX)
006850     END-IF.
006860     IF ORD-DATE = SPACES
006870         SET WS-DATE-MISSING(WS-ORD-IDX) TO TRUE
006880     ELSE
006890         MOVE 'N' TO WS-ORD-DATE-SW(WS-ORD-IDX)
006900     END-IF.
006910     PERFORM 9000-READ-ORDER THRU 9000-EXIT.
006920 2050-EXIT.  EXIT.
006930
006940 9000-READ-ORDER.
006950     READ ORDERS-IN AT END MOVE 'NO' TO WS-MORE-RECS.
006960 9000-EXIT.  EXIT.
006970
006980*****************************************************************
006990* 2100-ACCUM-COLUMN-STATS - ONE PASS PER COLUMN OVER THE LOADED
007000* ROWS, ACCUMULATING THE COUNTS AND SUM/MIN/MAX THE PROFILER
007010* NEEDS BEFORE 2200 CAN COMPUTE MEAN, MEDIAN AND THE QUARTILES.
007020*****************************************************************
007030 2100-ACCUM-COLUMN-STATS.
007040     SET WS-COL-IDX TO 1.
007050     PERFORM 2120-ACCUM-ONE-COLUMN THRU 2120-EXIT
007060         UNTIL WS-COL-IDX > WS-COLUMN-COUNT.
007070 2100-EXIT.  EXIT.
007080
007090 2120-ACCUM-ONE-COLUMN.
007100     MOVE 'N' TO WS-COL-SEEN-SW(WS-COL-IDX).
007110     SET WS-ORD-IDX TO 1.
007120     PERFORM 2140-ACCUM-ONE-CELL THRU 2140-EXIT
007130         UNTIL WS-ORD-IDX > WS-LOADED-ROWS.
007140     MOVE WS-LOADED-ROWS TO CS-ROW-COUNT(WS-COL-IDX).
007150     SET WS-COL-IDX UP BY 1.
007160 2120-EXIT.  EXIT.
007170
007180 2140-ACCUM-ONE-CELL.
007190     PERFORM 8300-FETCH-COL-VALUE THRU 8300-EXIT.
007200     IF WS-CURR-IS-MISSING
007210         ADD 1 TO CS-MISSING-BEFORE(WS-COL-IDX)
007220     ELSE
007230         IF CS-IS-NUMERIC(WS-COL-IDX)
007240             PERFORM 2145-ACCUM-MIN-MAX THRU 2145-EXIT
007250         END-IF
007260     END-IF.
007270     SET WS-ORD-IDX UP BY 1.
007280 2140-EXIT.  EXIT.
007290
007300 2145-ACCUM-MIN-MAX.
007310     ADD WS-CURR-NUM-VALUE TO CS-SUM-VALUE(WS-COL-IDX).
007320     IF WS-COL-SEEN(WS-COL-IDX)
007330         IF WS-CURR-NUM-VALUE < CS-MIN-VALUE(WS-COL-IDX)
007340             MOVE WS-CURR-NUM-VALUE TO CS-MIN-VALUE(WS-COL-IDX)
007350         END-IF
007360         IF WS-CURR-NUM-VALUE > CS-MAX-VALUE(WS-COL-IDX)
007370             MOVE WS-CURR-NUM-VALUE TO CS-MAX-VALUE(WS-COL-IDX)
007380         END-IF
007390     ELSE
007400         MOVE WS-CURR-NUM-VALUE TO CS-MIN-VALUE(WS-COL-IDX)
007410         MOVE WS-CURR-NUM-VALUE TO CS-MAX-VALUE(WS-COL-IDX)
007420         SET WS-COL-SEEN(WS-COL-IDX) TO TRUE
007430     END-IF.
007440 2145-EXIT.  EXIT.
007450
007460*****************************************************************
007470* 2200-COMPUTE-COLUMN-STATS - MEAN, MEDIAN, STDDEV, QUARTILES AND
007480* DISTINCT COUNT PER COLUMN.  NUMERIC COLUMNS SORT THEIR NON-
007490* MISSING VALUES (3900); TEXT COLUMNS BUILD A FREQUENCY TABLE.
007500*****************************************************************
007510 2200-COMPUTE-COLUMN-STATS.
007520     SET WS-COL-IDX TO 1.
007530     PERFORM 2210-COMPUTE-ONE-COLUMN THRU 2210-EXIT
007540         UNTIL WS-COL-IDX > WS-COLUMN-COUNT.
007550 2200-EXIT.  EXIT.
007560
007570 2210-COMPUTE-ONE-COLUMN.
007580     IF CS-IS-NUMERIC(WS-COL-IDX)
007590         PERFORM 2220-COMPUTE-NUMERIC-STATS THRU 2220-EXIT
007600     ELSE
007610         PERFORM 2230-COMPUTE-TEXT-STATS THRU 2230-EXIT
007620     END-IF.
007630     SET WS-COL-IDX UP BY 1.
007640 2210-EXIT.  EXIT.
007650
007660 2220-COMPUTE-NUMERIC-STATS.
007670     MOVE ZERO TO WS-SORT-COUNT.
007680     SET WS-ORD-IDX TO 1.
007690     PERFORM 2225-COLLECT-ONE-VALUE THRU 2225-EXIT
007700         UNTIL WS-ORD-IDX > WS-LOADED-ROWS.
007710     IF WS-SORT-COUNT = ZERO
007720         GO TO 2220-EXIT
007730     END-IF.
007740     PERFORM 3900-SORT-COLUMN THRU 3900-EXIT.
007750     COMPUTE CS-MEAN-VALUE(WS-COL-IDX) ROUNDED =
007760         CS-SUM-VALUE(WS-COL-IDX) / WS-SORT-COUNT.
007770     MOVE .5  TO WS-QTILE-FRACTION.
007780     PERFORM 3950-QUANTILE THRU 3950-EXIT.
007790     MOVE WS-QTILE-RESULT TO CS-MEDIAN-VALUE(WS-COL-IDX).
007800     MOVE .25 TO WS-QTILE-FRACTION.
007810     PERFORM 3950-QUANTILE THRU 3950-EXIT.
007820     MOVE WS-QTILE-RESULT TO CS-Q1-VALUE(WS-COL-IDX).
007830     MOVE .75 TO WS-QTILE-FRACTION.
007840     PERFORM 3950-QUANTILE THRU 3950-EXIT.
007850     MOVE WS-QTILE-RESULT TO CS-Q3-VALUE(WS-COL-IDX).
007860     COMPUTE CS-IQR-VALUE(WS-COL-IDX) =
007870         CS-Q3-VALUE(WS-COL-IDX) - CS-Q1-VALUE(WS-COL-IDX).
007880     MOVE ZERO TO WS-DEV-SUM.
007890     SET WS-SRT-IDX TO 1.
007900     PERFORM 2227-ACCUM-DEVIATION THRU 2227-EXIT
007910         UNTIL WS-SRT-IDX > WS-SORT-COUNT.
007920     IF WS-SORT-COUNT > 1
007930         COMPUTE WS-VARIANCE ROUNDED = WS-DEV-SUM / (WS-SORT-COUNT - 1)
007940         MOVE WS-VARIANCE TO WS-SQRT-INPUT
007950         PERFORM 3960-SQUARE-ROOT THRU 3960-EXIT
007960         MOVE WS-SQRT-RESULT TO CS-STDDEV-VALUE(WS-COL-IDX)
007970     ELSE
007980         MOVE ZERO TO CS-STDDEV-VALUE(WS-COL-IDX)
007990     END-IF.
008000     COMPUTE CS-UNIQUE-RATIO(WS-COL-IDX) ROUNDED =
008010         WS-SORT-COUNT / CS-ROW-COUNT(WS-COL-IDX).
008020     PERFORM 2228-COUNT-OUTLIERS THRU 2228-EXIT.
008030 2220-EXIT.  EXIT.
008040
008050 2225-COLLECT-ONE-VALUE.
008060     PERFORM 8300-FETCH-COL-VALUE THRU 8300-EXIT.
008070     IF NOT WS-CURR-IS-MISSING
008080         ADD 1 TO WS-SORT-COUNT
008090         SET WS-SRT-IDX TO WS-SORT-COUNT
008100         MOVE WS-CURR-NUM-VALUE TO WS-SORT-VALUE(WS-SRT-IDX)
008110     END-IF.
008120     SET WS-ORD-IDX UP BY 1.
008130 2225-EXIT.  EXIT.
008140
008150 2227-ACCUM-DEVIATION.
008160     COMPUTE WS-DEV =
008170         WS-SORT-VALUE(WS-SRT-IDX) - CS-MEAN-VALUE(WS-COL-IDX).
008180     COMPUTE WS-DEV-SUM = WS-DEV-SUM + WS-DEV * WS-DEV.
008190     SET WS-SRT-IDX UP BY 1.
008200 2227-EXIT.  EXIT.
008210
008220*    PER DQ-0054, THE POTENTIAL-OUTLIER COUNT ON THE PROFILE LISTING IS
008230*    AN IQR-RULE COUNT ONLY, AND ONLY WHEN THE COLUMN CARRIES MORE THAN
008240*    10 NON-MISSING VALUES.  10-OR-FEWER-VALUE COLUMNS REPORT ZERO HERE
008250*    - THE Z-SCORE METHOD BELONGS TO 4105-COUNT-ZSCORE-OUTLIERS FOR THE
008260*    RECOMMENDATION ENGINE ALONE AND MUST NOT BE MIXED INTO THIS COUNT.
008270 2228-COUNT-OUTLIERS.
008280     MOVE ZERO TO CS-OUTLIER-COUNT(WS-COL-IDX).
008290     IF WS-SORT-COUNT > 10
008300         SET WS-SRT-IDX TO 1
008310         PERFORM 2229-IQR-CHECK-ONE THRU 2229-EXIT
008320             UNTIL WS-SRT-IDX > WS-SORT-COUNT
008330     END-IF.
008340 2228-EXIT.  EXIT.
008350
008360 2229-IQR-CHECK-ONE.
008370     COMPUTE WS-Q-LOW =
008380         CS-Q1-VALUE(WS-COL-IDX) - 1.5 * CS-IQR-VALUE(WS-COL-IDX).
008390     COMPUTE WS-Q-HIGH =
008400         CS-Q3-VALUE(WS-COL-IDX) + 1.5 * CS-IQR-VALUE(WS-COL-IDX).
008410     IF WS-SORT-VALUE(WS-SRT-IDX) < WS-Q-LOW
008420         OR WS-SORT-VALUE(WS-SRT-IDX) > WS-Q-HIGH
008430         ADD 1 TO CS-OUTLIER-COUNT(WS-COL-IDX)
008440     END-IF.
008450     SET WS-SRT-IDX UP BY 1.
008460 2229-EXIT.  EXIT.
008470
008480*****************************************************************
008490* 2230-COMPUTE-TEXT-STATS - DISTINCT COUNT VIA THE FREQUENCY WORK
008500* TABLE.  MIN/MAX/MEAN/MEDIAN/STDDEV/QUARTILES DO NOT APPLY.
008510*****************************************************************
008520 2230-COMPUTE-TEXT-STATS.
008530     MOVE ZERO TO WS-FREQ-DISTINCT.
008540     SET WS-ORD-IDX TO 1.
008550     PERFORM 2235-FREQ-ONE-VALUE THRU 2235-EXIT
008560         UNTIL WS-ORD-IDX > WS-LOADED-ROWS.
008570     MOVE WS-FREQ-DISTINCT TO CS-DISTINCT-COUNT(WS-COL-IDX).
008580     IF CS-ROW-COUNT(WS-COL-IDX) > ZERO
008590         COMPUTE CS-UNIQUE-RATIO(WS-COL-IDX) ROUNDED =
008600             CS-DISTINCT-COUNT(WS-COL-IDX) / CS-ROW-COUNT(WS-COL-IDX)
008610     END-IF.
008620 2230-EXIT.  EXIT.
008630
008640 2235-FREQ-ONE-VALUE.
008650     PERFORM 8300-FETCH-COL-VALUE THRU 8300-EXIT.
008660     IF NOT WS-CURR-IS-MISSING
008670         SET WS-FRQ-IDX TO 1
008680         MOVE 'N' TO WS-FREQ-FOUND-SW
008690         PERFORM 2237-SCAN-FREQ-TABLE THRU 2237-EXIT
008700             UNTIL WS-FRQ-IDX > WS-FREQ-DISTINCT OR WS-FREQ-FOUND-SW = 'Y'
008710         IF WS-FREQ-FOUND-SW = 'Y'
008720             ADD 1 TO WS-FREQ-COUNT(WS-FRQ-IDX)
008730         ELSE
008740             ADD 1 TO WS-FREQ-DISTINCT
008750             SET WS-FRQ-IDX TO WS-FREQ-DISTINCT
008760             MOVE WS-CURR-TEXT-VALUE TO WS-FREQ-VALUE(WS-FRQ-IDX)
008770             MOVE 1 TO WS-FREQ-COUNT(WS-FRQ-IDX)
008780         END-IF
008790     END-IF.
008800     SET WS-ORD-IDX UP BY 1.
008810 2235-EXIT.  EXIT.
008820
008830 2237-SCAN-FREQ-TABLE.
008840     IF WS-FREQ-VALUE(WS-FRQ-IDX) = WS-CURR-TEXT-VALUE
008850         MOVE 'Y' TO WS-FREQ-FOUND-SW
008860     ELSE
008870         SET WS-FRQ-IDX UP BY 1
008880     END-IF.
008890 2237-EXIT.  EXIT.
008900
008910*****************************************************************
008920* 3900-SORT-COLUMN - ASCENDING INSERTION SORT OF WS-SORT-VALUE
008930* (1:WS-SORT-COUNT).  THE TABLE IS SMALL ENOUGH PER RUN THAT AN
008940* INSERTION SORT COSTS LESS THAN INVOKING THE SYSTEM SORT UTILITY DQ0007AL
008950* FOR A SINGLE COLUMN'S WORTH OF VALUES.
008960*****************************************************************
008970 3900-SORT-COLUMN.
008980     IF WS-SORT-COUNT < 2
008990         GO TO 3900-EXIT
009000     END-IF.
009010     SET WS-SRT-IDX TO 2.
009020     PERFORM 3910-INSERT-ONE THRU 3910-EXIT
009030         UNTIL WS-SRT-IDX > WS-SORT-COUNT.
009040 3900-EXIT.  EXIT.
009050
009060 3910-INSERT-ONE.
009070     MOVE WS-SORT-VALUE(WS-SRT-IDX) TO WS-SORT-HOLD.
009080     SET WS-SRT-IDX2 TO WS-SRT-IDX.
009090     PERFORM 3920-SHIFT-ONE THRU 3920-EXIT
009100         UNTIL WS-SRT-IDX2 < 2
009110         OR WS-SORT-VALUE(WS-SRT-IDX2 - 1) NOT > WS-SORT-HOLD.
009120     MOVE WS-SORT-HOLD TO WS-SORT-VALUE(WS-SRT-IDX2).
009130     SET WS-SRT-IDX UP BY 1.
009140 3910-EXIT.  EXIT.
009150
009160 3920-SHIFT-ONE.
009170     MOVE WS-SORT-VALUE(WS-SRT-IDX2 - 1) TO WS-SORT-VALUE(WS-SRT-IDX2).
009180     SET WS-SRT-IDX2 DOWN BY 1.
009190 3920-EXIT.  EXIT.
009200
009210*****************************************************************
009220* 3950-QUANTILE - LINEAR-INTERPOLATED QUANTILE OVER THE SORTED
009230* WS-SORT-VALUE ARRAY.  WS-QTILE-FRACTION IN, WS-QTILE-RESULT OUT.DQ0008AL
009240*****************************************************************
009250 3950-QUANTILE.
009260     COMPUTE WS-Q-POSITION ROUNDED =
009270         (WS-SORT-COUNT - 1) * WS-QTILE-FRACTION.
009280     MOVE WS-Q-POSITION TO WS-Q-WHOLE.
009290     COMPUTE WS-Q-FRAC = WS-Q-POSITION - WS-Q-WHOLE.
009300     COMPUTE WS-SRT-IDX = WS-Q-WHOLE + 1.
009310     MOVE WS-SORT-VALUE(WS-SRT-IDX) TO WS-Q-LOW.
009320     IF WS-SRT-IDX < WS-SORT-COUNT
009330         COMPUTE WS-SRT-IDX2 = WS-SRT-IDX + 1
009340         MOVE WS-SORT-VALUE(WS-SRT-IDX2) TO WS-Q-HIGH
009350     ELSE
009360         MOVE WS-Q-LOW TO WS-Q-HIGH
009370     END-IF.
009380     COMPUTE WS-QTILE-RESULT ROUNDED =
009390         WS-Q-LOW + WS-Q-FRAC * (WS-Q-HIGH - WS-Q-LOW).
009400 3950-EXIT.  EXIT.
009410
009420*****************************************************************
009430* 3960-SQUARE-ROOT - NEWTON-RAPHSON SQUARE ROOT, FIXED AT 20
009440* ITERATIONS.  WS-SQRT-INPUT IN, WS-SQRT-RESULT OUT.  NO INTRINSICDQ0009AL
009450* FUNCTION IS USED FOR THIS - SEE THE RUN'S STANDING RULE THAT
009460* MATH BEYOND CURRENT-DATE IS WRITTEN OUT LONGHAND.
009470*****************************************************************
009480 3960-SQUARE-ROOT.
009490     IF WS-SQRT-INPUT NOT > ZERO
009500         MOVE ZERO TO WS-SQRT-RESULT
009510         GO TO 3960-EXIT
009520     END-IF.
009530     MOVE WS-SQRT-INPUT TO WS-SQRT-RESULT.
009540     MOVE 1 TO WS-SQRT-ITER.
009550     PERFORM 3965-SQRT-STEP THRU 3965-EXIT
009560         UNTIL WS-SQRT-ITER > 20.
009570 3960-EXIT.  EXIT.
009580
009590 3965-SQRT-STEP.
009600     COMPUTE WS-SQRT-RESULT ROUNDED =
009610         (WS-SQRT-RESULT + WS-SQRT-INPUT / WS-SQRT-RESULT) / 2.
009620     ADD 1 TO WS-SQRT-ITER.
009630 3965-EXIT.  EXIT.
009640
009650*****************************************************************
009660* 2300-COUNT-DUPLICATE-ROWS - EXACT-DUPLICATE ROW COUNT ACROSS
009670* ALL SIX COLUMNS, FOR THE PROFILE LISTING ONLY.  THE CLEANING
009680* EXECUTOR'S OWN DUPLICATE REMOVAL (5100) USES THE SCORED KEY SET,DQ0010AL
009690* NOT THIS COUNT.
009700*****************************************************************
009710 2300-COUNT-DUPLICATE-ROWS.
009720     MOVE ZERO TO WS-DATASET-DUP-ROWS.
009730     IF WS-LOADED-ROWS < 2
009740         GO TO 2300-EXIT
009750     END-IF.
009760     SET WS-ORD-IDX TO 2.
009770     PERFORM 2310-CHECK-ONE-ROW THRU 2310-EXIT
009780         UNTIL WS-ORD-IDX > WS-LOADED-ROWS.
009790 2300-EXIT.  EXIT.
009800
009810 2310-CHECK-ONE-ROW.
009820     SET WS-ORD-IDX2 TO 1.
009830     MOVE 'N' TO WS-DUP-ROW-MATCH-SW.
009840     PERFORM 2320-COMPARE-TO-EARLIER THRU 2320-EXIT
009850         UNTIL WS-ORD-IDX2 >= WS-ORD-IDX OR WS-DUP-ROW-IS-MATCH.
009860     IF WS-DUP-ROW-IS-MATCH
009870         ADD 1 TO WS-DATASET-DUP-ROWS
009880     END-IF.
009890     SET WS-ORD-IDX UP BY 1.
009900 2310-EXIT.  EXIT.
009910
009920 2320-COMPARE-TO-EARLIER.
009930     IF WS-ORD-ORDER-ID(WS-ORD-IDX) = WS-ORD-ORDER-ID(WS-ORD-IDX2)
009940         AND WS-ORD-CUST-ID(WS-ORD-IDX) = WS-ORD-CUST-ID(WS-ORD-IDX2)
009950         AND WS-ORD-PRODUCT(WS-ORD-IDX) = WS-ORD-PRODUCT(WS-ORD-IDX2)
009960         AND WS-ORD-PRICE(WS-ORD-IDX) = WS-ORD-PRICE(WS-ORD-IDX2)
009970         AND WS-ORD-QUANTITY(WS-ORD-IDX) = WS-ORD-QUANTITY(WS-ORD-IDX2)
009980         AND WS-ORD-DATE(WS-ORD-IDX) = WS-ORD-DATE(WS-ORD-IDX2)
009990         SET WS-DUP-ROW-IS-MATCH TO TRUE
010000     ELSE
010010         SET WS-ORD-IDX2 UP BY 1
010020     END-IF.
010030 2320-EXIT.  EXIT.
010040
010050*****************************************************************
010060* 2900-PROFILE-LISTING - ONE DETAIL LINE PER COLUMN PLUS THE
010070* DATASET DUPLICATE-ROW LINE, IN THE SAME HEADING/DETAIL SHAPE
010080* THIS SHOP HAS USED SINCE THE OLD BOAT-MASTER LISTINGS.          DQ0011AL
010090*****************************************************************
010100 2900-PROFILE-LISTING.
010110     MOVE ZERO TO WS-RPT-PCTR.
010120     PERFORM 8100-PROF-HDG THRU 8100-EXIT.
010130     SET WS-COL-IDX TO 1.
010140     PERFORM 2910-PROFILE-ONE-LINE THRU 2910-EXIT
010150         UNTIL WS-COL-IDX > WS-COLUMN-COUNT.
010160     MOVE WS-DATASET-DUP-ROWS TO WS-PD-DUP-ROWS.
010170     WRITE FD-REPORT-LINE FROM WS-PROF-DUP-LINE
010180         AFTER ADVANCING 2 LINES.
010190 2900-EXIT.  EXIT.
010200
010210 2910-PROFILE-ONE-LINE.
010220     MOVE CS-COLUMN-NAME(WS-COL-IDX)    TO WS-PD-COLUMN.
010230     MOVE CS-MISSING-BEFORE(WS-COL-IDX) TO WS-PD-MISSING.
010240     MOVE CS-DISTINCT-COUNT(WS-COL-IDX) TO WS-PD-DISTINCT.
010250     MOVE CS-MIN-VALUE(WS-COL-IDX)      TO WS-PD-MIN.
010260     MOVE CS-MAX-VALUE(WS-COL-IDX)      TO WS-PD-MAX.
010270     MOVE CS-MEAN-VALUE(WS-COL-IDX)     TO WS-PD-MEAN.
010280     MOVE CS-MEDIAN-VALUE(WS-COL-IDX)   TO WS-PD-MEDIAN.
010290     MOVE CS-OUTLIER-COUNT(WS-COL-IDX)  TO WS-PD-OUTLIERS.
010300     WRITE FD-REPORT-LINE FROM WS-PROF-DETAIL-LINE
010310         AFTER ADVANCING 1 LINE.
010320     SET WS-COL-IDX UP BY 1.
010330 2910-EXIT.  EXIT.
010340
010350 8100-PROF-HDG.
010360     ADD 1 TO WS-RPT-PCTR.
010370     MOVE WS-RPT-PCTR    TO WS-T-PCTR.
010380     MOVE WS-SYS-MONTH   TO WS-T-MONTH.
010390     MOVE WS-SYS-DAY     TO WS-T-DAY.
010400     MOVE WS-SYS-YEAR    TO WS-T-YEAR.
010410     WRITE FD-REPORT-LINE FROM WS-TITLE-LINE
010420         AFTER ADVANCING PAGE.
010430     WRITE FD-REPORT-LINE FROM WS-BLANK-LINE
010440         AFTER ADVANCING 1 LINE.
010450     WRITE FD-REPORT-LINE FROM WS-PROF-COL-HDG-1
010460         AFTER ADVANCING 2 LINES.
010470     WRITE FD-REPORT-LINE FROM WS-BLANK-LINE
010480         AFTER ADVANCING 1 LINE.
010490 8100-EXIT.  EXIT.
010500
010510*****************************************************************
010520* 3000-DETECT-DOMAIN - SCANS THE SIX COLUMN NAMES FOR THE E-
010530* COMMERCE KEYWORD LIST.  THREE OR MORE COLUMNS HITTING A KEYWORD DQ0012AL
010540* DECLARES THE RUN AN E-COMMERCE DATASET FOR 4200'S OVERRIDES.
010550*****************************************************************
010560 3000-DETECT-DOMAIN.
010570     MOVE ZERO TO WS-KEYWORD-HITS.
010580     SET WS-COL-IDX TO 1.
010590     PERFORM 3100-SCAN-ONE-COLUMN THRU 3100-EXIT
010600         UNTIL WS-COL-IDX > WS-COLUMN-COUNT.
010610     IF WS-KEYWORD-HITS NOT < 3
010620         SET WS-IS-ECOMMERCE TO TRUE
010630     END-IF.
010640 3000-EXIT.  EXIT.
010650
010660 3100-SCAN-ONE-COLUMN.
010670     SET WS-ECOM-IDX TO 1.
010680     MOVE 'N' TO WS-COL-HIT-SW.
010690     PERFORM 3110-SCAN-ONE-KEYWORD THRU 3110-EXIT
010700         UNTIL WS-ECOM-IDX > 18 OR WS-COL-HIT-SW = 'Y'.
010710     SET WS-COL-IDX UP BY 1.
010720 3100-EXIT.  EXIT.
010730
010740 3110-SCAN-ONE-KEYWORD.
010750     PERFORM 3120-SUBSTRING-TEST THRU 3120-EXIT.
010760     IF WS-SUBSTR-FOUND-SW = 'Y'
010770         ADD 1 TO WS-KEYWORD-HITS
010780         MOVE 'Y' TO WS-COL-HIT-SW
010790     ELSE
010800         SET WS-ECOM-IDX UP BY 1
010810     END-IF.
010820 3110-EXIT.  EXIT.
010830
010840 3120-SUBSTRING-TEST.
010850     MOVE 'N' TO WS-SUBSTR-FOUND-SW.
010860     COMPUTE WS-SCAN-LIMIT = 13 - WS-ECOM-KEYWORD-LEN(WS-ECOM-IDX).
010870     IF WS-SCAN-LIMIT < 1
010880         GO TO 3120-EXIT
010890     END-IF.
010900     SET WS-SCAN-POS TO 1.
010910     PERFORM 3130-TEST-ONE-POSITION THRU 3130-EXIT
010920         UNTIL WS-SCAN-POS > WS-SCAN-LIMIT OR WS-SUBSTR-FOUND-SW = 'Y'.
010930 3120-EXIT.  EXIT.
010940
010950 3130-TEST-ONE-POSITION.
010960     IF WS-COLUMN-NAME-TAB(WS-COL-IDX)
010970         (WS-SCAN-POS : WS-ECOM-KEYWORD-LEN(WS-ECOM-IDX))
010980       = WS-ECOM-KEYWORD-TXT(WS-ECOM-IDX)
010990         (1 : WS-ECOM-KEYWORD-LEN(WS-ECOM-IDX))
011000         MOVE 'Y' TO WS-SUBSTR-FOUND-SW
011010     ELSE
011020         SET WS-SCAN-POS UP BY 1
011030     END-IF.
011040 3130-EXIT.  EXIT.
011050
011060*****************************************************************
011070* 4000-BUILD-RECOMMENDATIONS - BASE RULES PER COLUMN ROLE, THEN
011080* THE E-COMMERCE OVERRIDE PASS WHEN 3000 DECLARED THE DOMAIN.
011090*****************************************************************
011100 4000-BUILD-RECOMMENDATIONS.
011110     SET WS-COL-IDX TO 1.
011120     PERFORM 4100-BASE-RULES THRU 4100-EXIT
011130         UNTIL WS-COL-IDX > WS-COLUMN-COUNT.
011140     IF WS-DATASET-DUP-ROWS > ZERO
011150         SET WS-REMOVE-DUPLICATES TO TRUE
011160     END-IF.
011170     IF WS-IS-ECOMMERCE
011180         SET WS-COL-IDX TO 1
011190         PERFORM 4200-ECOMMERCE-OVERRIDES THRU 4200-EXIT
011200             UNTIL WS-COL-IDX > WS-COLUMN-COUNT
011210         SET WS-REMOVE-DUPLICATES TO TRUE
011220     END-IF.
011230 4000-EXIT.  EXIT.
011240
011250*    4100 IS THE BASE (NON-E-COMMERCE) RULE SET - DQ-0017.  MISSING-
011260*    METHOD KEYS OFF NUMERIC-OR-NOT, OUTLIER-METHOD OFF A LIVE Z-SCORE
011270*    RECOUNT, ENSURE-POSITIVE OFF A NEGATIVE MINIMUM AND A NAME HIT,
011280*    AND IMPORTANCE OFF WHETHER EITHER RULE FIRED - PER DQ-0052.
011290 4100-BASE-RULES.
011300     COMPUTE WS-NONMISS-COUNT =
011310         CS-ROW-COUNT(WS-COL-IDX) - CS-MISSING-BEFORE(WS-COL-IDX).
011320     IF CS-MISSING-BEFORE(WS-COL-IDX) > ZERO
011330         IF CS-IS-NUMERIC(WS-COL-IDX)
011340             MOVE 'MEDIAN' TO CS-MISSING-METHOD(WS-COL-IDX)
011350         ELSE
011360             MOVE 'MODE  ' TO CS-MISSING-METHOD(WS-COL-IDX)
011370         END-IF
011380     ELSE
011390         MOVE 'NONE  ' TO CS-MISSING-METHOD(WS-COL-IDX)
011400     END-IF.
011410     MOVE 'NONE  ' TO CS-OUTLIER-METHOD(WS-COL-IDX).
011420     MOVE 'NONE  ' TO CS-OUTLIER-ACTION(WS-COL-IDX).
011430     IF CS-IS-NUMERIC(WS-COL-IDX)
011440         AND WS-NONMISS-COUNT > 5
011450         AND CS-STDDEV-VALUE(WS-COL-IDX) NOT = ZERO
011460         PERFORM 4105-COUNT-ZSCORE-OUTLIERS THRU 4105-EXIT
011470         IF WS-ZS-OUTLIER-COUNT > ZERO
011480             MOVE 'ZSCORE' TO CS-OUTLIER-METHOD(WS-COL-IDX)
011490             MOVE 'CAP   ' TO CS-OUTLIER-ACTION(WS-COL-IDX)
011500         END-IF
011510     END-IF.
011520     MOVE 'N' TO CS-TR-ENSURE-POS-GENERIC(WS-COL-IDX)
011530                 CS-TR-ENSURE-POS-PRICE(WS-COL-IDX)
011540                 CS-TR-ROUND-CURRENCY(WS-COL-IDX)
011550                 CS-TR-TO-INTEGER(WS-COL-IDX)
011560                 CS-TR-ENSURE-NON-NEG(WS-COL-IDX).
011570     IF CS-IS-NUMERIC(WS-COL-IDX)
011580         AND CS-MIN-VALUE(WS-COL-IDX) < ZERO
011590         PERFORM 4108-CHECK-NEGMIN-NAME THRU 4108-EXIT
011600         IF WS-SUBSTR-FOUND-SW = 'Y'
011610             SET CS-DO-ENSURE-POS-GENERIC(WS-COL-IDX) TO TRUE
011620         END-IF
011630     END-IF.
011640     IF CS-MISSING-BEFORE(WS-COL-IDX) > ZERO
011650         OR CS-OUTLIER-METHOD(WS-COL-IDX) NOT = 'NONE  '
011660         MOVE 8 TO CS-IMPORTANCE(WS-COL-IDX)
011670     ELSE
011680         MOVE 5 TO CS-IMPORTANCE(WS-COL-IDX)
011690     END-IF.
011700     SET WS-COL-IDX UP BY 1.
011710 4100-EXIT.  EXIT.
011720
011730*    4105 RECOUNTS Z-SCORE OUTLIERS FOR THE RECOMMENDATION ENGINE'S OWN
011740*    DECISION - INDEPENDENT OF WHATEVER METHOD 2228 USED FOR THE
011750*    PROFILE LISTING'S OUTLIER COLUMN (WHICH SWITCHES TO IQR ABOVE TEN
011760*    NON-MISSING VALUES).
011770 4105-COUNT-ZSCORE-OUTLIERS.
011780     MOVE ZERO TO WS-ZS-OUTLIER-COUNT.
011790     SET WS-ORD-IDX TO 1.
011800     PERFORM 4106-ZSCORE-COUNT-ONE-ROW THRU 4106-EXIT
011810         UNTIL WS-ORD-IDX > WS-ACTIVE-ROWS.
011820 4105-EXIT.  EXIT.
011830
011840 4106-ZSCORE-COUNT-ONE-ROW.
011850     IF WS-ORD-ROW-ACTIVE(WS-ORD-IDX)
011860         PERFORM 8300-FETCH-COL-VALUE THRU 8300-EXIT
011870         IF NOT WS-CURR-IS-MISSING
011880             COMPUTE WS-ZSCORE =
011890                 (WS-CURR-NUM-VALUE - CS-MEAN-VALUE(WS-COL-IDX))
011900                     / CS-STDDEV-VALUE(WS-COL-IDX)
011910             IF WS-ZSCORE > 3 OR WS-ZSCORE < -3
011920                 ADD 1 TO WS-ZS-OUTLIER-COUNT
011930             END-IF
011940         END-IF
011950     END-IF.
011960     SET WS-ORD-IDX UP BY 1.
011970 4106-EXIT.  EXIT.
011980
011990*    4108 SLIDES EACH OF THE EIGHT NEGATIVE-MINIMUM KEYWORDS ACROSS
012000*    THE CURRENT COLUMN'S NAME - SAME SUBSTRING TECHNIQUE AS 3120.
012010 4108-CHECK-NEGMIN-NAME.
012020     MOVE 'N' TO WS-SUBSTR-FOUND-SW.
012030     SET WS-NEGMIN-IDX TO 1.
012040     PERFORM 4109-TEST-ONE-NEGMIN-WORD THRU 4109-EXIT
012050         UNTIL WS-NEGMIN-IDX > 8 OR WS-SUBSTR-FOUND-SW = 'Y'.
012060 4108-EXIT.  EXIT.
012070
012080 4109-TEST-ONE-NEGMIN-WORD.
012090     COMPUTE WS-SCAN-LIMIT = 13 - WS-NEGMIN-LEN(WS-NEGMIN-IDX).
012100     IF WS-SCAN-LIMIT < 1
012110         SET WS-NEGMIN-IDX UP BY 1
012120         GO TO 4109-EXIT
012130     END-IF.
012140     SET WS-SCAN-POS TO 1.
012150     PERFORM 4110-TEST-ONE-NEGMIN-POS THRU 4110-EXIT
012160         UNTIL WS-SCAN-POS > WS-SCAN-LIMIT OR WS-SUBSTR-FOUND-SW = 'Y'.
012170     IF WS-SUBSTR-FOUND-SW = 'N'
012180         SET WS-NEGMIN-IDX UP BY 1
012190     END-IF.
012200 4109-EXIT.  EXIT.
012210
012220 4110-TEST-ONE-NEGMIN-POS.
012230     IF WS-COLUMN-NAME-TAB(WS-COL-IDX)
012240         (WS-SCAN-POS : WS-NEGMIN-LEN(WS-NEGMIN-IDX))
012250       = WS-NEGMIN-TXT(WS-NEGMIN-IDX)
012260         (1 : WS-NEGMIN-LEN(WS-NEGMIN-IDX))
012270         MOVE 'Y' TO WS-SUBSTR-FOUND-SW
012280     ELSE
012290         SET WS-SCAN-POS UP BY 1
012300     END-IF.
012310 4110-EXIT.  EXIT.
012320
012330*    4200 IS THE E-COMMERCE OVERRIDE PASS - DQ-0030, WIDENED PER
012340*    DQ-0052 TO CARRY THE FULL METHOD/OUTLIER/TRANSFORM SET SPECIFIED
012350*    FOR EACH ROLE, NOT IMPORTANCE ALONE.
012360 4200-ECOMMERCE-OVERRIDES.
012370     EVALUATE TRUE
012380         WHEN CS-ROLE-PRICE(WS-COL-IDX)
012390             MOVE 'MEDIAN' TO CS-MISSING-METHOD(WS-COL-IDX)
012400             MOVE 'IQR   ' TO CS-OUTLIER-METHOD(WS-COL-IDX)
012410             MOVE 'CAP   ' TO CS-OUTLIER-ACTION(WS-COL-IDX)
012420             MOVE 9 TO CS-IMPORTANCE(WS-COL-IDX)
012430             SET CS-DO-ENSURE-POS-PRICE(WS-COL-IDX) TO TRUE
012440             SET CS-DO-ROUND-CURRENCY(WS-COL-IDX) TO TRUE
012450         WHEN CS-ROLE-QTY(WS-COL-IDX)
012460             MOVE 'MODE  ' TO CS-MISSING-METHOD(WS-COL-IDX)
012470             MOVE 'ZSCORE' TO CS-OUTLIER-METHOD(WS-COL-IDX)
012480             MOVE 'CAP   ' TO CS-OUTLIER-ACTION(WS-COL-IDX)
012490             MOVE 8 TO CS-IMPORTANCE(WS-COL-IDX)
012500             SET CS-DO-TO-INTEGER(WS-COL-IDX) TO TRUE
012510             SET CS-DO-ENSURE-NON-NEG(WS-COL-IDX) TO TRUE
012520         WHEN CS-ROLE-DATE(WS-COL-IDX)
012530             MOVE 'DROP  ' TO CS-MISSING-METHOD(WS-COL-IDX)
012540             MOVE 'NONE  ' TO CS-OUTLIER-METHOD(WS-COL-IDX)
012550             MOVE 'NONE  ' TO CS-OUTLIER-ACTION(WS-COL-IDX)
012560             MOVE 9 TO CS-IMPORTANCE(WS-COL-IDX)
012570         WHEN CS-ROLE-ID(WS-COL-IDX)
012580             MOVE 'DROP  ' TO CS-MISSING-METHOD(WS-COL-IDX)
012590             MOVE 'NONE  ' TO CS-OUTLIER-METHOD(WS-COL-IDX)
012600             MOVE 'NONE  ' TO CS-OUTLIER-ACTION(WS-COL-IDX)
012610             MOVE 10 TO CS-IMPORTANCE(WS-COL-IDX)
012620         WHEN OTHER
012630             CONTINUE
012640     END-EVALUATE.
012650     SET WS-COL-IDX UP BY 1.
012660 4200-EXIT.  EXIT.
012670
012680*****************************************************************
012690* 4500-SCORE-DUP-KEYS - SCORES EACH COLUMN AS A CANDIDATE
012700* DUPLICATE-ROW KEY, THEN SELECTS THE KEY SET FOR 5100.
012710*****************************************************************
012720 4500-SCORE-DUP-KEYS.
012730     MOVE ZERO TO WS-KEY-SELECTED-COUNT.
012740     SET WS-COL-IDX TO 1.
012750     PERFORM 4550-SCORE-ONE-COLUMN THRU 4550-EXIT
012760         UNTIL WS-COL-IDX > WS-COLUMN-COUNT.
012770     PERFORM 4590-SELECT-DUP-KEYS THRU 4590-EXIT.
012780 4500-EXIT.  EXIT.
012790
012800*    4550 RESCORES A COLUMN AGAINST THE FOURTEEN-WORD NAME-PATTERN LIST
012810*    (4551-4554) AND THE THREE UNIQUENESS BANDS (4560), PER DQ-0052.
012820 4550-SCORE-ONE-COLUMN.
012830     MOVE ZERO TO CS-DUP-KEY-SCORE(WS-COL-IDX).
012840     MOVE 'N' TO WS-HIT-ID-SW WS-HIT-NAME-SW WS-HIT-CONTACT-SW.
012850     SET WS-NMSC-IDX TO 1.
012860     PERFORM 4552-TEST-ONE-PATTERN THRU 4552-EXIT
012870         UNTIL WS-NMSC-IDX > 14.
012880     IF WS-HIT-ID-SW = 'Y'
012890         ADD 5 TO CS-DUP-KEY-SCORE(WS-COL-IDX)
012900     END-IF.
012910     IF WS-HIT-NAME-SW = 'Y'
012920         ADD 3 TO CS-DUP-KEY-SCORE(WS-COL-IDX)
012930     END-IF.
012940     IF WS-HIT-CONTACT-SW = 'Y'
012950         ADD 4 TO CS-DUP-KEY-SCORE(WS-COL-IDX)
012960     END-IF.
012970     PERFORM 4560-SCORE-UNIQUENESS THRU 4560-EXIT.
012980     SET WS-COL-IDX UP BY 1.
012990 4550-EXIT.  EXIT.
013000
013010 4552-TEST-ONE-PATTERN.
013020     PERFORM 4553-SUBSTR-TEST-NMSC THRU 4553-EXIT.
013030     IF WS-SUBSTR-FOUND-SW = 'Y'
013040         EVALUATE WS-NMSC-CAT(WS-NMSC-IDX)
013050             WHEN 1  MOVE 'Y' TO WS-HIT-ID-SW
013060             WHEN 2  MOVE 'Y' TO WS-HIT-NAME-SW
013070             WHEN 3  MOVE 'Y' TO WS-HIT-CONTACT-SW
013080         END-EVALUATE
013090     END-IF.
013100     SET WS-NMSC-IDX UP BY 1.
013110 4552-EXIT.  EXIT.
013120
013130 4553-SUBSTR-TEST-NMSC.
013140     MOVE 'N' TO WS-SUBSTR-FOUND-SW.
013150     COMPUTE WS-SCAN-LIMIT = 13 - WS-NMSC-LEN(WS-NMSC-IDX).
013160     IF WS-SCAN-LIMIT < 1
013170         GO TO 4553-EXIT
013180     END-IF.
013190     SET WS-SCAN-POS TO 1.
013200     PERFORM 4554-TEST-ONE-POS-NMSC THRU 4554-EXIT
013210         UNTIL WS-SCAN-POS > WS-SCAN-LIMIT OR WS-SUBSTR-FOUND-SW = 'Y'.
013220 4553-EXIT.  EXIT.
013230
013240 4554-TEST-ONE-POS-NMSC.
013250     IF WS-COLUMN-NAME-TAB(WS-COL-IDX)
013260         (WS-SCAN-POS : WS-NMSC-LEN(WS-NMSC-IDX))
013270       = WS-NMSC-TXT(WS-NMSC-IDX)
013280         (1 : WS-NMSC-LEN(WS-NMSC-IDX))
013290         MOVE 'Y' TO WS-SUBSTR-FOUND-SW
013300     ELSE
013310         SET WS-SCAN-POS UP BY 1
013320     END-IF.
013330 4554-EXIT.  EXIT.
013340
013350*    4560 POSTS EXACTLY ONE UNIQUENESS BONUS - THE THREE BANDS ARE
013360*    TESTED IN SPEC ORDER (1.0, THEN OVER .8, THEN OVER .5) SO EVALUATE
013370*    TRUE STOPS AT THE FIRST ONE THAT FITS.
013380 4560-SCORE-UNIQUENESS.
013390     EVALUATE TRUE
013400         WHEN CS-UNIQUE-RATIO(WS-COL-IDX) = 1
013410             ADD 6 TO CS-DUP-KEY-SCORE(WS-COL-IDX)
013420         WHEN CS-UNIQUE-RATIO(WS-COL-IDX) > .8
013430             ADD 4 TO CS-DUP-KEY-SCORE(WS-COL-IDX)
013440         WHEN CS-UNIQUE-RATIO(WS-COL-IDX) > .5
013450             ADD 3 TO CS-DUP-KEY-SCORE(WS-COL-IDX)
013460         WHEN OTHER
013470             CONTINUE
013480     END-EVALUATE.
013490 4560-EXIT.  EXIT.
013500
013510 4590-SELECT-DUP-KEYS.
013520     SET WS-COL-IDX TO 1.
013530     PERFORM 4595-FLAG-IF-QUALIFIES THRU 4595-EXIT
013540         UNTIL WS-COL-IDX > WS-COLUMN-COUNT.
013550     IF WS-KEY-SELECTED-COUNT = ZERO
013560         PERFORM 4600-SELECT-TOP-THREE THRU 4600-EXIT
013570     END-IF.
013580     IF WS-KEY-SELECTED-COUNT = ZERO
013590         SET WS-COL-IDX TO 1
013600         PERFORM 4650-FLAG-ALL-COLUMNS THRU 4650-EXIT
013610             UNTIL WS-COL-IDX > WS-COLUMN-COUNT
013620     END-IF.
013630 4590-EXIT.  EXIT.
013640
013650 4595-FLAG-IF-QUALIFIES.
013660     IF CS-DUP-KEY-SCORE(WS-COL-IDX) NOT < 5
013670         SET CS-DUP-KEY-SELECTED(WS-COL-IDX) TO TRUE
013680         ADD 1 TO WS-KEY-SELECTED-COUNT
013690     END-IF.
013700     SET WS-COL-IDX UP BY 1.
013710 4595-EXIT.  EXIT.
013720
013730*    4600 FALLS BACK TO THE TOP THREE SCORERS WHEN NO COLUMN
013740*    REACHED THE >=5 THRESHOLD ABOVE.
013750 4600-SELECT-TOP-THREE.
013760     MOVE ZERO TO WS-RANK-COUNT.
013770     PERFORM 4610-PICK-ONE-RANK THRU 4610-EXIT
013780         UNTIL WS-RANK-COUNT >= 3 OR WS-RANK-COUNT >= WS-COLUMN-COUNT.
013790 4600-EXIT.  EXIT.
013800
013810 4610-PICK-ONE-RANK.
013820     MOVE ZERO TO WS-TOP-SCORE.
013830     MOVE ZERO TO WS-TOP-SCORE-IDX.
013840     SET WS-COL-IDX TO 1.
013850     PERFORM 4620-FIND-HIGHEST-UNFLAGGED THRU 4620-EXIT
013860         UNTIL WS-COL-IDX > WS-COLUMN-COUNT.
013870     IF WS-TOP-SCORE-IDX = ZERO
013880         MOVE 99 TO WS-RANK-COUNT
013890     ELSE
013900         SET CS-DUP-KEY-SELECTED(WS-TOP-SCORE-IDX) TO TRUE
013910         ADD 1 TO WS-KEY-SELECTED-COUNT
013920         ADD 1 TO WS-RANK-COUNT
013930     END-IF.
013940 4610-EXIT.  EXIT.
013950
013960 4620-FIND-HIGHEST-UNFLAGGED.
013970     IF NOT CS-DUP-KEY-SELECTED(WS-COL-IDX)
013980         AND CS-DUP-KEY-SCORE(WS-COL-IDX) > WS-TOP-SCORE
013990         MOVE CS-DUP-KEY-SCORE(WS-COL-IDX) TO WS-TOP-SCORE
014000         SET WS-TOP-SCORE-IDX TO WS-COL-IDX
014010     END-IF.
014020     SET WS-COL-IDX UP BY 1.
014030 4620-EXIT.  EXIT.
014040
014050*    4650 IS THE LAST-RESORT FALLBACK - EVERY COLUMN FORMS THE
014060*    KEY WHEN EVEN THE TOP THREE COULD NOT BE RANKED.
014070 4650-FLAG-ALL-COLUMNS.
014080     SET CS-DUP-KEY-SELECTED(WS-COL-IDX) TO TRUE.
014090     ADD 1 TO WS-KEY-SELECTED-COUNT.
014100     SET WS-COL-IDX UP BY 1.
014110 4650-EXIT.  EXIT.
014120
014130*****************************************************************
014140* 5000-CLEAN-DATASET - APPLIES THE RECOMMENDATIONS BUILT ABOVE, IN
014150* THE FIXED ORDER THE DATA QUALITY STANDARDS COMMITTEE MANDATES:
014160* DUPLICATES, THEN MISSING VALUES, THEN OUTLIERS, THEN TRANSFORMS,
014170* THEN THE CLEANED FILE IS WRITTEN.
014180*****************************************************************
014190 5000-CLEAN-DATASET.
014200     MOVE WS-ACTIVE-ROWS TO WS-ORIGINAL-ROWS.
014210     IF WS-REMOVE-DUPLICATES
014220         PERFORM 5100-REMOVE-DUPLICATES THRU 5100-EXIT
014230     END-IF.
014240     SET WS-COL-IDX TO 1.
014250     PERFORM 5200-HANDLE-MISSING THRU 5200-EXIT
014260         UNTIL WS-COL-IDX > WS-COLUMN-COUNT.
014270     SET WS-COL-IDX TO 1.
014280     PERFORM 5300-HANDLE-OUTLIERS THRU 5300-EXIT
014290         UNTIL WS-COL-IDX > WS-COLUMN-COUNT.
014300     SET WS-COL-IDX TO 1.
014310     PERFORM 5400-APPLY-TRANSFORMS THRU 5400-EXIT
014320         UNTIL WS-COL-IDX > WS-COLUMN-COUNT.
014330     PERFORM 5500-WRITE-CLEANED-ROWS THRU 5500-EXIT.
014340 5000-EXIT.  EXIT.
014350
014360*    5100 DROPS A ROW THE FIRST TIME ITS SELECTED-KEY COLUMNS MATCH
014370*    AN EARLIER ACTIVE ROW - THE KEY SET WAS CHOSEN BY 4500 ABOVE,
014380*    NOT NECESSARILY THE WHOLE ROW AS 2300 CHECKED FOR THE PROFILE.
014390 5100-REMOVE-DUPLICATES.
014400     MOVE ZERO TO WS-DUPLICATES-REMOVED.
014410     IF WS-ACTIVE-ROWS > 1
014420         SET WS-ORD-IDX TO 2
014430         PERFORM 5110-CHECK-ROW-FOR-DUP THRU 5110-EXIT
014440             UNTIL WS-ORD-IDX > WS-ACTIVE-ROWS
014450     END-IF.
014460     MOVE 'REMOVE-DUPLICATES       ' TO WS-AUD-OP.
014470     MOVE SPACES                    TO WS-AUD-COL.
014480     MOVE SPACES                    TO WS-AUD-METHOD.
014490     MOVE WS-DUPLICATES-REMOVED     TO WS-OP-ROWS-AFFECTED.
014500     MOVE 'KEY COLUMNS PER 4500-SCORE-DUP-KEYS'
014510                                     TO WS-AUD-DETAIL.
014520     PERFORM 5900-WRITE-AUDIT THRU 5900-EXIT.
014530 5100-EXIT.  EXIT.
014540
014550 5110-CHECK-ROW-FOR-DUP.
014560     IF WS-ORD-ROW-ACTIVE(WS-ORD-IDX)
014570         MOVE 'N' TO WS-DUP-ROW-MATCH-SW
014580         SET WS-ORD-IDX2 TO 1
014590         PERFORM 5120-COMPARE-KEY-TO-EARLIER THRU 5120-EXIT
014600             UNTIL WS-ORD-IDX2 >= WS-ORD-IDX OR WS-DUP-ROW-IS-MATCH
014610         IF WS-DUP-ROW-IS-MATCH
014620             MOVE 'N' TO WS-ORD-ROW-SW(WS-ORD-IDX)
014630             ADD 1 TO WS-DUPLICATES-REMOVED
014640         END-IF
014650     END-IF.
014660     SET WS-ORD-IDX UP BY 1.
014670 5110-EXIT.  EXIT.
014680
014690 5120-COMPARE-KEY-TO-EARLIER.
014700     IF WS-ORD-ROW-ACTIVE(WS-ORD-IDX2)
014710         MOVE 'Y' TO WS-DUP-ROW-MATCH-SW
014720         SET WS-COL-IDX TO 1
014730         PERFORM 5130-COMPARE-KEY-COLUMNS THRU 5130-EXIT
014740             UNTIL WS-COL-IDX > WS-COLUMN-COUNT
014750     END-IF.
014760     SET WS-ORD-IDX2 UP BY 1.
014770 5120-EXIT.  EXIT.
014780
014790 5130-COMPARE-KEY-COLUMNS.
014800     IF CS-DUP-KEY-SELECTED(WS-COL-IDX)
014810         EVALUATE WS-COL-IDX
014820             WHEN 1
014830                 IF WS-ORD-ORDER-ID(WS-ORD-IDX) NOT =
014840                    WS-ORD-ORDER-ID(WS-ORD-IDX2)
014850                     MOVE 'N' TO WS-DUP-ROW-MATCH-SW
014860                 END-IF
014870             WHEN 2
014880                 IF WS-ORD-CUST-ID(WS-ORD-IDX) NOT =
014890                    WS-ORD-CUST-ID(WS-ORD-IDX2)
014900                     MOVE 'N' TO WS-DUP-ROW-MATCH-SW
014910                 END-IF
014920             WHEN 3
014930                 IF WS-ORD-PRODUCT(WS-ORD-IDX) NOT =
014940                    WS-ORD-PRODUCT(WS-ORD-IDX2)
014950                     MOVE 'N' TO WS-DUP-ROW-MATCH-SW
014960                 END-IF
014970             WHEN 4
014980                 IF WS-ORD-PRICE(WS-ORD-IDX) NOT =
014990                    WS-ORD-PRICE(WS-ORD-IDX2)
015000                     MOVE 'N' TO WS-DUP-ROW-MATCH-SW
015010                 END-IF
015020             WHEN 5
015030                 IF WS-ORD-QUANTITY(WS-ORD-IDX) NOT =
015040                    WS-ORD-QUANTITY(WS-ORD-IDX2)
015050                     MOVE 'N' TO WS-DUP-ROW-MATCH-SW
015060                 END-IF
015070             WHEN 6
015080                 IF WS-ORD-DATE(WS-ORD-IDX) NOT =
015090                    WS-ORD-DATE(WS-ORD-IDX2)
015100                     MOVE 'N' TO WS-DUP-ROW-MATCH-SW
015110                 END-IF
015120         END-EVALUATE
015130     END-IF.
015140     SET WS-COL-IDX UP BY 1.
015150 5130-EXIT.  EXIT.
015160
015170*****************************************************************
015180* 5200-HANDLE-MISSING - APPLIES CS-MISSING-METHOD FOR ONE COLUMN.
015190*****************************************************************
015200 5200-HANDLE-MISSING.
015210     MOVE ZERO TO WS-OP-ROWS-AFFECTED.
015220     EVALUATE CS-MISSING-METHOD(WS-COL-IDX)
015230         WHEN 'DROP  '
015240             SET WS-ORD-IDX TO 1
015250             PERFORM 5210-DROP-MISSING THRU 5210-EXIT
015260                 UNTIL WS-ORD-IDX > WS-ACTIVE-ROWS
015270         WHEN 'MEAN  '
015280             MOVE CS-MEAN-VALUE(WS-COL-IDX) TO CS-FILL-VALUE(WS-COL-IDX)
015290             SET WS-ORD-IDX TO 1
015300             PERFORM 5220-FILL-MEAN-MEDIAN THRU 5220-EXIT
015310                 UNTIL WS-ORD-IDX > WS-ACTIVE-ROWS
015320         WHEN 'MEDIAN'
015330             MOVE CS-MEDIAN-VALUE(WS-COL-IDX) TO CS-FILL-VALUE(WS-COL-IDX)
015340             SET WS-ORD-IDX TO 1
015350             PERFORM 5220-FILL-MEAN-MEDIAN THRU 5220-EXIT
015360                 UNTIL WS-ORD-IDX > WS-ACTIVE-ROWS
015370         WHEN 'MODE  '
015380             PERFORM 5230-FILL-MODE THRU 5230-EXIT
015390         WHEN OTHER
015400             CONTINUE
015410     END-EVALUATE.
015420     MOVE 'FILL-MISSING            ' TO WS-AUD-OP.
015430     MOVE CS-COLUMN-NAME(WS-COL-IDX)  TO WS-AUD-COL.
015440     MOVE CS-MISSING-METHOD(WS-COL-IDX) TO WS-AUD-METHOD.
015450     EVALUATE CS-MISSING-METHOD(WS-COL-IDX)
015460         WHEN 'MEAN  '
015470         WHEN 'MEDIAN'
015480             MOVE CS-FILL-VALUE(WS-COL-IDX) TO WS-AUD-EDIT-1
015490             STRING 'FILL VALUE=' WS-AUD-EDIT-1 DELIMITED BY SIZE
015500                 INTO WS-AUD-DETAIL
015510         WHEN 'MODE  '
015520             STRING 'FILL VALUE=' CS-FILL-TEXT-VALUE(WS-COL-IDX)
015530                 DELIMITED BY SIZE INTO WS-AUD-DETAIL
015540         WHEN 'DROP  '
015550             MOVE 'ROWS WITH MISSING VALUE DROPPED' TO WS-AUD-DETAIL
015560         WHEN OTHER
015570             MOVE SPACES TO WS-AUD-DETAIL
015580     END-EVALUATE.
015590     PERFORM 5900-WRITE-AUDIT THRU 5900-EXIT.
015600     MOVE WS-OP-ROWS-AFFECTED TO WS-COL-MISS-ROWS(WS-COL-IDX).
015610     SET WS-COL-IDX UP BY 1.
015620 5200-EXIT.  EXIT.
015630
015640 5210-DROP-MISSING.
015650     PERFORM 5215-DROP-ONE-ROW THRU 5215-EXIT.
015660     SET WS-ORD-IDX UP BY 1.
015670 5210-EXIT.  EXIT.
015680
015690 5215-DROP-ONE-ROW.
015700     IF WS-ORD-ROW-ACTIVE(WS-ORD-IDX)
015710         PERFORM 8300-FETCH-COL-VALUE THRU 8300-EXIT
015720         IF WS-CURR-IS-MISSING
015730             MOVE 'N' TO WS-ORD-ROW-SW(WS-ORD-IDX)
015740             ADD 1 TO WS-OP-ROWS-AFFECTED
015750         END-IF
015760     END-IF.
015770 5215-EXIT.  EXIT.
015780
015790 5220-FILL-MEAN-MEDIAN.
015800     PERFORM 5225-FILL-ONE-ROW THRU 5225-EXIT.
015810     SET WS-ORD-IDX UP BY 1.
015820 5220-EXIT.  EXIT.
015830
015840 5225-FILL-ONE-ROW.
015850     IF WS-ORD-ROW-ACTIVE(WS-ORD-IDX)
015860         PERFORM 8300-FETCH-COL-VALUE THRU 8300-EXIT
015870         IF WS-CURR-IS-MISSING
015880             MOVE CS-FILL-VALUE(WS-COL-IDX) TO WS-CURR-NUM-VALUE
015890             MOVE 'N' TO WS-CURR-MISS-SW
015900             PERFORM 8400-STORE-COL-VALUE THRU 8400-EXIT
015910             ADD 1 TO WS-OP-ROWS-AFFECTED
015920         END-IF
015930     END-IF.
015940 5225-EXIT.  EXIT.
015950
015960*    5230 BUILDS A FRESH FREQUENCY TABLE OVER THE ACTIVE ROWS ONLY,
015970*    THEN FILLS EVERY MISSING CELL WITH THE MOST FREQUENT VALUE.
015980 5230-FILL-MODE.
015990     MOVE ZERO TO WS-FREQ-DISTINCT.
016000     SET WS-ORD-IDX TO 1.
016010     PERFORM 5232-FREQ-ONE-ACTIVE-VALUE THRU 5232-EXIT
016020         UNTIL WS-ORD-IDX > WS-ACTIVE-ROWS.
016030     PERFORM 5234-FIND-MODE THRU 5234-EXIT.
016040     MOVE WS-MODE-VALUE TO CS-FILL-TEXT-VALUE(WS-COL-IDX).
016050     SET WS-ORD-IDX TO 1.
016060     PERFORM 5236-FILL-ONE-MODE-ROW THRU 5236-EXIT
016070         UNTIL WS-ORD-IDX > WS-ACTIVE-ROWS.
016080 5230-EXIT.  EXIT.
016090
016100*    PER DQ-0054, THIS PARAGRAPH MUST TALLY THE SAME AS 2235-FREQ-ONE-
016110*    VALUE - SET THE FOUND SWITCH, SCAN TO FOUND-OR-EXHAUSTED, THEN
016120*    BUMP THE MATCHING ENTRY OR APPEND A NEW ONE - OR WS-FREQ-DISTINCT
016130*    NEVER LEAVES ZERO AND THE MODE FILL COMES OUT AS SPACES.
016140 5232-FREQ-ONE-ACTIVE-VALUE.
016150     IF WS-ORD-ROW-ACTIVE(WS-ORD-IDX)
016160         PERFORM 8300-FETCH-COL-VALUE THRU 8300-EXIT
016170         IF NOT WS-CURR-IS-MISSING
016180             SET WS-FRQ-IDX TO 1
016190             MOVE 'N' TO WS-FREQ-FOUND-SW
016200             PERFORM 2237-SCAN-FREQ-TABLE THRU 2237-EXIT
016210                 UNTIL WS-FRQ-IDX > WS-FREQ-DISTINCT
016220                     OR WS-FREQ-FOUND-SW = 'Y'
016230             IF WS-FREQ-FOUND-SW = 'Y'
016240                 ADD 1 TO WS-FREQ-COUNT(WS-FRQ-IDX)
016250             ELSE
016260                 ADD 1 TO WS-FREQ-DISTINCT
016270                 SET WS-FRQ-IDX TO WS-FREQ-DISTINCT
016280                 MOVE WS-CURR-TEXT-VALUE TO WS-FREQ-VALUE(WS-FRQ-IDX)
016290                 MOVE 1 TO WS-FREQ-COUNT(WS-FRQ-IDX)
016300             END-IF
016310         END-IF
016320     END-IF.
016330     SET WS-ORD-IDX UP BY 1.
016340 5232-EXIT.  EXIT.
016350
016360 5234-FIND-MODE.
016370     MOVE ZERO TO WS-MODE-COUNT.
016380     MOVE SPACES TO WS-MODE-VALUE.
016390     SET WS-FRQ-IDX TO 1.
016400     PERFORM 5235-CHECK-ONE-FREQ THRU 5235-EXIT
016410         UNTIL WS-FRQ-IDX > WS-FREQ-DISTINCT.
016420 5234-EXIT.  EXIT.
016430
016440 5235-CHECK-ONE-FREQ.
016450     IF WS-FREQ-COUNT(WS-FRQ-IDX) > WS-MODE-COUNT
016460         MOVE WS-FREQ-COUNT(WS-FRQ-IDX) TO WS-MODE-COUNT
016470         MOVE WS-FREQ-VALUE(WS-FRQ-IDX) TO WS-MODE-VALUE
016480     END-IF.
016490     SET WS-FRQ-IDX UP BY 1.
016500 5235-EXIT.  EXIT.
016510
016520 5236-FILL-ONE-MODE-ROW.
016530     IF WS-ORD-ROW-ACTIVE(WS-ORD-IDX)
016540         PERFORM 8300-FETCH-COL-VALUE THRU 8300-EXIT
016550         IF WS-CURR-IS-MISSING
016560             MOVE WS-MODE-VALUE TO WS-CURR-TEXT-VALUE
016570             MOVE 'N' TO WS-CURR-MISS-SW
016580             PERFORM 8400-STORE-COL-VALUE THRU 8400-EXIT
016590             ADD 1 TO WS-OP-ROWS-AFFECTED
016600         END-IF
016610     END-IF.
016620     SET WS-ORD-IDX UP BY 1.
016630 5236-EXIT.  EXIT.
016640
016650*****************************************************************
016660* 5300-HANDLE-OUTLIERS - APPLIES CS-OUTLIER-METHOD/ACTION FOR ONE
016670* COLUMN.  BOUNDS ARE RECOMPUTED FROM THE PROFILE STATISTICS, NOT
016680* RE-DERIVED FROM THE (POSSIBLY ALREADY CLEANED) TABLE VALUES.
016690*****************************************************************
016700 5300-HANDLE-OUTLIERS.
016710     MOVE ZERO TO WS-OP-ROWS-AFFECTED.
016720     EVALUATE CS-OUTLIER-METHOD(WS-COL-IDX)
016730         WHEN 'ZSCORE'
016740             SET WS-ORD-IDX TO 1
016750             PERFORM 5310-ZSCORE-PASS THRU 5310-EXIT
016760                 UNTIL WS-ORD-IDX > WS-ACTIVE-ROWS
016770         WHEN 'IQR   '
016780             COMPUTE WS-Q-LOW =
016790                 CS-Q1-VALUE(WS-COL-IDX) - 1.5 * CS-IQR-VALUE(WS-COL-IDX)
016800             COMPUTE WS-Q-HIGH =
016810                 CS-Q3-VALUE(WS-COL-IDX) + 1.5 * CS-IQR-VALUE(WS-COL-IDX)
016820             SET WS-ORD-IDX TO 1
016830             PERFORM 5320-IQR-PASS THRU 5320-EXIT
016840                 UNTIL WS-ORD-IDX > WS-ACTIVE-ROWS
016850         WHEN OTHER
016860             CONTINUE
016870     END-EVALUATE.
016880     MOVE 'HANDLE-OUTLIERS         ' TO WS-AUD-OP.
016890     MOVE CS-COLUMN-NAME(WS-COL-IDX)  TO WS-AUD-COL.
016900     MOVE CS-OUTLIER-METHOD(WS-COL-IDX) TO WS-AUD-METHOD.
016910     EVALUATE TRUE
016920         WHEN CS-OUTLIER-ACTION(WS-COL-IDX) = 'CAP   '
016930             AND WS-OP-ROWS-AFFECTED > ZERO
016940             MOVE WS-Q-LOW  TO WS-AUD-EDIT-1
016950             MOVE WS-Q-HIGH TO WS-AUD-EDIT-2
016960             STRING 'LOW=' WS-AUD-EDIT-1 ' HIGH=' WS-AUD-EDIT-2
016970                 DELIMITED BY SIZE INTO WS-AUD-DETAIL
016980         WHEN CS-OUTLIER-ACTION(WS-COL-IDX) = 'REMOVE'
016990             AND WS-OP-ROWS-AFFECTED > ZERO
017000             MOVE 'ROWS REMOVED - OUTLIER' TO WS-AUD-DETAIL
017010         WHEN OTHER
017020             MOVE SPACES TO WS-AUD-DETAIL
017030     END-EVALUATE.
017040     PERFORM 5900-WRITE-AUDIT THRU 5900-EXIT.
017050     MOVE WS-OP-ROWS-AFFECTED TO WS-COL-OUTLR-ROWS(WS-COL-IDX).
017060     SET WS-COL-IDX UP BY 1.
017070 5300-EXIT.  EXIT.
017080
017090 5310-ZSCORE-PASS.
017100     IF WS-ORD-ROW-ACTIVE(WS-ORD-IDX)
017110         PERFORM 5312-ZSCORE-ONE-ROW THRU 5312-EXIT
017120     END-IF.
017130     SET WS-ORD-IDX UP BY 1.
017140 5310-EXIT.  EXIT.
017150
017160 5312-ZSCORE-ONE-ROW.
017170     PERFORM 8300-FETCH-COL-VALUE THRU 8300-EXIT.
017180     IF NOT WS-CURR-IS-MISSING
017190         COMPUTE WS-ZSCORE =
017200             (WS-CURR-NUM-VALUE - CS-MEAN-VALUE(WS-COL-IDX))
017210                 / CS-STDDEV-VALUE(WS-COL-IDX)
017220         IF WS-ZSCORE > 3 OR WS-ZSCORE < -3
017230             COMPUTE WS-VARIANCE = 3 * CS-STDDEV-VALUE(WS-COL-IDX)
017240             COMPUTE WS-Q-LOW  = CS-MEAN-VALUE(WS-COL-IDX) - WS-VARIANCE
017250             COMPUTE WS-Q-HIGH = CS-MEAN-VALUE(WS-COL-IDX) + WS-VARIANCE
017260             PERFORM 5330-APPLY-OUTLIER-ACTION THRU 5330-EXIT
017270         END-IF
017280     END-IF.
017290 5312-EXIT.  EXIT.
017300
017310 5320-IQR-PASS.
017320     IF WS-ORD-ROW-ACTIVE(WS-ORD-IDX)
017330         PERFORM 5322-IQR-ONE-ROW THRU 5322-EXIT
017340     END-IF.
017350     SET WS-ORD-IDX UP BY 1.
017360 5320-EXIT.  EXIT.
017370
017380 5322-IQR-ONE-ROW.
017390     PERFORM 8300-FETCH-COL-VALUE THRU 8300-EXIT.
017400     IF NOT WS-CURR-IS-MISSING
017410         IF WS-CURR-NUM-VALUE < WS-Q-LOW
017420             OR WS-CURR-NUM-VALUE > WS-Q-HIGH
017430             PERFORM 5330-APPLY-OUTLIER-ACTION THRU 5330-EXIT
017440         END-IF
017450     END-IF.
017460 5322-EXIT.  EXIT.
017470
017480*    5330 IS SHARED BY BOTH DETECTION METHODS - WS-Q-LOW/WS-Q-HIGH
017490*    CARRY THE CAP BOUNDS APPROPRIATE TO WHICHEVER METHOD CALLED IT.
017500 5330-APPLY-OUTLIER-ACTION.
017510     EVALUATE CS-OUTLIER-ACTION(WS-COL-IDX)
017520         WHEN 'CAP   '
017530             IF WS-CURR-NUM-VALUE < WS-Q-LOW
017540                 MOVE WS-Q-LOW TO WS-CURR-NUM-VALUE
017550             ELSE
017560                 MOVE WS-Q-HIGH TO WS-CURR-NUM-VALUE
017570             END-IF
017580             PERFORM 8400-STORE-COL-VALUE THRU 8400-EXIT
017590             ADD 1 TO WS-OP-ROWS-AFFECTED
017600         WHEN 'REMOVE'
017610             MOVE 'N' TO WS-ORD-ROW-SW(WS-ORD-IDX)
017620             ADD 1 TO WS-OP-ROWS-AFFECTED
017630         WHEN OTHER
017640             CONTINUE
017650     END-EVALUATE.
017660 5330-EXIT.  EXIT.
017670
017680*****************************************************************
017690* 5400-APPLY-TRANSFORMS - ENSURE-POSITIVE, ROUND-CURRENCY,
017700* TO-INTEGER AND ENSURE-NON-NEGATIVE, PER CS-TRANSFORM-FLAGS.
017710*****************************************************************
017720 5400-APPLY-TRANSFORMS.
017730     MOVE ZERO TO WS-OP-ENSRPOS-ROWS WS-OP-ROUND-ROWS WS-OP-TOINT-ROWS.
017740     SET WS-ORD-IDX TO 1.
017750     PERFORM 5410-TRANSFORM-ONE-ROW THRU 5410-EXIT
017760         UNTIL WS-ORD-IDX > WS-ACTIVE-ROWS.
017770     PERFORM 5420-AUDIT-TRANSFORMS THRU 5420-EXIT.
017780     SET WS-COL-IDX UP BY 1.
017790 5400-EXIT.  EXIT.
017800
017810*    5410 PUTS THE TO-INTEGER MISSING-BECOMES-ZERO RULE AHEAD OF THE
017820*    MISSING-VALUE TEST BELOW - DQ-0052 - SINCE THAT ONE TRANSFORM MUST
017830*    FIRE ON A MISSING CELL, WHERE THE OTHER THREE DO NOT.
017840 5410-TRANSFORM-ONE-ROW.
017850     IF WS-ORD-ROW-ACTIVE(WS-ORD-IDX)
017860         PERFORM 8300-FETCH-COL-VALUE THRU 8300-EXIT
017870         IF CS-DO-TO-INTEGER(WS-COL-IDX) AND WS-CURR-IS-MISSING
017880             MOVE ZERO TO WS-CURR-NUM-VALUE
017890             MOVE 'N' TO WS-CURR-MISS-SW
017900             PERFORM 8400-STORE-COL-VALUE THRU 8400-EXIT
017910             ADD 1 TO WS-OP-TOINT-ROWS
017920         ELSE
017930             IF NOT WS-CURR-IS-MISSING
017940                 PERFORM 5412-ENSURE-POSITIVE THRU 5412-EXIT
017950                 IF CS-DO-ROUND-CURRENCY(WS-COL-IDX)
017960*                COMPUTE ... ROUNDED PER DQ-0053 - A PLAIN MOVE FROM THE
017970*                4-DECIMAL WORK FIELD TRUNCATED CENTS INSTEAD OF ROUNDING.
017980                     COMPUTE WS-ROUND-CENTS ROUNDED = WS-CURR-NUM-VALUE
017990                     MOVE WS-ROUND-CENTS TO WS-CURR-NUM-VALUE
018000                     ADD 1 TO WS-OP-ROUND-ROWS
018010                 END-IF
018020                 IF CS-DO-TO-INTEGER(WS-COL-IDX)
018030                     MOVE WS-CURR-NUM-VALUE TO WS-Q-WHOLE
018040                     MOVE WS-Q-WHOLE TO WS-CURR-NUM-VALUE
018050                     ADD 1 TO WS-OP-TOINT-ROWS
018060                 END-IF
018070                 PERFORM 8400-STORE-COL-VALUE THRU 8400-EXIT
018080             END-IF
018090         END-IF
018100     END-IF.
018110     SET WS-ORD-IDX UP BY 1.
018120 5410-EXIT.  EXIT.
018130
018140*    5412 KEEPS THE TWO ENSURE-POSITIVE FLAVOURS APART, PER DQ-0052 -
018150*    THE PRICE FLAVOUR (AND ITS ENSURE-NON-NEGATIVE COUSIN) ZERO OUT A
018160*    NEGATIVE CELL, WHILE THE GENERIC FLAVOUR TAKES ITS ABSOLUTE VALUE.
018170 5412-ENSURE-POSITIVE.
018180     IF CS-DO-ENSURE-POS-PRICE(WS-COL-IDX)
018190         OR CS-DO-ENSURE-NON-NEG(WS-COL-IDX)
018200         IF WS-CURR-NUM-VALUE < ZERO
018210             MOVE ZERO TO WS-CURR-NUM-VALUE
018220             ADD 1 TO WS-OP-ENSRPOS-ROWS
018230         END-IF
018240     END-IF.
018250     IF CS-DO-ENSURE-POS-GENERIC(WS-COL-IDX)
018260         IF WS-CURR-NUM-VALUE < ZERO
018270             COMPUTE WS-CURR-NUM-VALUE = WS-CURR-NUM-VALUE * -1
018280             ADD 1 TO WS-OP-ENSRPOS-ROWS
018290         END-IF
018300     END-IF.
018310 5412-EXIT.  EXIT.
018320
018330*    5420 POSTS ONE TRANSFORM-OPERATION AUDIT LINE PER FLAG GROUP THAT
018340*    ACTUALLY APPLIES TO THIS COLUMN, PER SPEC'S 'EACH AUDITED' RULE -
018350*    DQ-0052.  A COLUMN CAN POST UP TO THREE LINES (E.G. PRICE CARRIES
018360*    BOTH ENSURE-POSITIVE AND ROUND-CURRENCY).
018370 5420-AUDIT-TRANSFORMS.
018380     IF CS-DO-ENSURE-POS-PRICE(WS-COL-IDX)
018390         OR CS-DO-ENSURE-POS-GENERIC(WS-COL-IDX)
018400         OR CS-DO-ENSURE-NON-NEG(WS-COL-IDX)
018410         MOVE 'TRANSFORM               ' TO WS-AUD-OP
018420         MOVE CS-COLUMN-NAME(WS-COL-IDX) TO WS-AUD-COL
018430         MOVE 'ENSURE-POS' TO WS-AUD-METHOD
018440         MOVE 'NEGATIVE VALUES CORRECTED' TO WS-AUD-DETAIL
018450         MOVE WS-OP-ENSRPOS-ROWS TO WS-OP-ROWS-AFFECTED
018460         PERFORM 5900-WRITE-AUDIT THRU 5900-EXIT
018470     END-IF.
018480     IF CS-DO-ROUND-CURRENCY(WS-COL-IDX)
018490         MOVE 'TRANSFORM               ' TO WS-AUD-OP
018500         MOVE CS-COLUMN-NAME(WS-COL-IDX) TO WS-AUD-COL
018510         MOVE 'ROUND-CURR' TO WS-AUD-METHOD
018520         MOVE 'ROUNDED TO 2 DECIMAL PLACES' TO WS-AUD-DETAIL
018530         MOVE WS-OP-ROUND-ROWS TO WS-OP-ROWS-AFFECTED
018540         PERFORM 5900-WRITE-AUDIT THRU 5900-EXIT
018550     END-IF.
018560     IF CS-DO-TO-INTEGER(WS-COL-IDX)
018570         MOVE 'TRANSFORM               ' TO WS-AUD-OP
018580         MOVE CS-COLUMN-NAME(WS-COL-IDX) TO WS-AUD-COL
018590         MOVE 'TO-INTEGER' TO WS-AUD-METHOD
018600         MOVE 'TRUNCATED TO WHOLE NUMBER' TO WS-AUD-DETAIL
018610         MOVE WS-OP-TOINT-ROWS TO WS-OP-ROWS-AFFECTED
018620         PERFORM 5900-WRITE-AUDIT THRU 5900-EXIT
018630     END-IF.
018640 5420-EXIT.  EXIT.
018650
018660*****************************************************************
018670* 5500-WRITE-CLEANED-ROWS - WRITES EVERY ROW STILL ACTIVE AFTER
018680* DUPLICATE REMOVAL, MISSING-FILL, OUTLIER HANDLING AND TRANSFORMS.
018690*****************************************************************
018700 5500-WRITE-CLEANED-ROWS.
018710     MOVE ZERO TO WS-FINAL-ROWS.
018720     SET WS-ORD-IDX TO 1.
018730     PERFORM 5510-WRITE-ONE-ROW THRU 5510-EXIT
018740         UNTIL WS-ORD-IDX > WS-ACTIVE-ROWS.
018750 5500-EXIT.  EXIT.
018760
018770 5510-WRITE-ONE-ROW.
018780     IF WS-ORD-ROW-ACTIVE(WS-ORD-IDX)
018790         MOVE WS-ORD-ORDER-ID(WS-ORD-IDX) TO CLN-ORDER-ID
018800         MOVE WS-ORD-CUST-ID(WS-ORD-IDX)  TO CLN-CUST-ID
018810         MOVE WS-ORD-PRODUCT(WS-ORD-IDX)  TO CLN-PRODUCT
018820         MOVE WS-ORD-PRICE(WS-ORD-IDX)    TO CLN-PRICE
018830         MOVE WS-ORD-QUANTITY(WS-ORD-IDX) TO CLN-QUANTITY
018840         MOVE WS-ORD-DATE(WS-ORD-IDX)     TO CLN-DATE
018850         WRITE FD-CLNOUT-REC
018860         ADD 1 TO WS-FINAL-ROWS
018870     END-IF.
018880     SET WS-ORD-IDX UP BY 1.
018890 5510-EXIT.  EXIT.
018900
018910*    5900 IS PERFORMED BY EACH CLEANING PARAGRAPH ABOVE ONCE ITS
018920*    WS-AUD- FIELDS AND WS-OP-ROWS-AFFECTED ARE LOADED.
018930 5900-WRITE-AUDIT.
018940     MOVE WS-AUD-OP            TO AUD-OPERATION.
018950     MOVE WS-AUD-COL           TO AUD-COLUMN.
018960     MOVE WS-AUD-METHOD        TO AUD-METHOD.
018970     MOVE WS-OP-ROWS-AFFECTED  TO AUD-ROWS.
018980     MOVE WS-AUD-DETAIL        TO AUD-DETAIL.
018990     WRITE CBDCL-AUDIT-REC.
019000 5900-EXIT.  EXIT.
019010
019020*****************************************************************
019030* 8300/8400 - GENERIC COLUMN VALUE DISPATCH.  EVERY STATISTICS,
019040* IMPUTATION, OUTLIER AND TRANSFORM PARAGRAPH ABOVE READS AND
019050* WRITES THE CURRENT ROW'S WS-COL-IDX-TH COLUMN THROUGH THESE TWO DQ0007AL
019060* PARAGRAPHS RATHER THAN NAMING WS-ORD- FIELDS DIRECTLY.
019070*****************************************************************
019080 8300-FETCH-COL-VALUE.
019090     EVALUATE WS-COL-IDX
019100         WHEN 1
019110             MOVE WS-ORD-ORDER-ID(WS-ORD-IDX) TO WS-CURR-TEXT-VALUE
019120             MOVE WS-ORD-ID-SW(WS-ORD-IDX)    TO WS-CURR-MISS-SW
019130             MOVE ZERO                        TO WS-CURR-NUM-VALUE
019140         WHEN 2
019150             MOVE WS-ORD-CUST-ID(WS-ORD-IDX)  TO WS-CURR-TEXT-VALUE
019160             MOVE WS-ORD-CUST-SW(WS-ORD-IDX)  TO WS-CURR-MISS-SW
019170             MOVE ZERO                        TO WS-CURR-NUM-VALUE
019180         WHEN 3
019190             MOVE WS-ORD-PRODUCT(WS-ORD-IDX)  TO WS-CURR-TEXT-VALUE
019200             MOVE WS-ORD-PRODUCT-SW(WS-ORD-IDX) TO WS-CURR-MISS-SW
019210             MOVE ZERO                        TO WS-CURR-NUM-VALUE
019220         WHEN 4
019230             MOVE SPACES                      TO WS-CURR-TEXT-VALUE
019240             MOVE WS-ORD-PRICE-SW(WS-ORD-IDX) TO WS-CURR-MISS-SW
019250             MOVE WS-ORD-PRICE(WS-ORD-IDX)    TO WS-CURR-NUM-VALUE
019260         WHEN 5
019270             MOVE SPACES                      TO WS-CURR-TEXT-VALUE
019280             MOVE WS-ORD-QTY-SW(WS-ORD-IDX)   TO WS-CURR-MISS-SW
019290             MOVE WS-ORD-QUANTITY(WS-ORD-IDX) TO WS-CURR-NUM-VALUE
019300         WHEN 6
019310             MOVE WS-ORD-DATE(WS-ORD-IDX)     TO WS-CURR-TEXT-VALUE
019320             MOVE WS-ORD-DATE-SW(WS-ORD-IDX)  TO WS-CURR-MISS-SW
019330             MOVE ZERO                        TO WS-CURR-NUM-VALUE
019340     END-EVALUATE.
019350 8300-EXIT.  EXIT.
019360
019370 8400-STORE-COL-VALUE.
019380     EVALUATE WS-COL-IDX
019390         WHEN 1
019400             MOVE WS-CURR-TEXT-VALUE(1:8)  TO WS-ORD-ORDER-ID(WS-ORD-IDX)
019410             MOVE WS-CURR-MISS-SW          TO WS-ORD-ID-SW(WS-ORD-IDX)
019420         WHEN 2
019430             MOVE WS-CURR-TEXT-VALUE(1:8)  TO WS-ORD-CUST-ID(WS-ORD-IDX)
019440             MOVE WS-CURR-MISS-SW          TO WS-ORD-CUST-SW(WS-ORD-IDX)
019450         WHEN 3
019460             MOVE WS-CURR-TEXT-VALUE(1:20) TO WS-ORD-PRODUCT(WS-ORD-IDX)
019470             MOVE WS-CURR-MISS-SW      TO WS-ORD-PRODUCT-SW(WS-ORD-IDX)
019480         WHEN 4
019490*        ROUNDED PER DQ-0053 - A FILLED-MEAN OR FILLED-MEDIAN PRICE
019500*        ARRIVES HERE CARRYING 4 DECIMALS AND MUST NOT BE TRUNCATED.
019510             COMPUTE WS-ROUND-CENTS ROUNDED = WS-CURR-NUM-VALUE
019520             MOVE WS-ROUND-CENTS           TO WS-ORD-PRICE(WS-ORD-IDX)
019530             MOVE WS-CURR-MISS-SW          TO WS-ORD-PRICE-SW(WS-ORD-IDX)
019540         WHEN 5
019550             MOVE WS-CURR-NUM-VALUE        TO WS-ORD-QUANTITY(WS-ORD-IDX)
019560             MOVE WS-CURR-MISS-SW          TO WS-ORD-QTY-SW(WS-ORD-IDX)
019570         WHEN 6
019580             MOVE WS-CURR-TEXT-VALUE(1:10) TO WS-ORD-DATE(WS-ORD-IDX)
019590             MOVE WS-CURR-MISS-SW          TO WS-ORD-DATE-SW(WS-ORD-IDX)
019600     END-EVALUATE.
019610 8400-EXIT.  EXIT.
019620
019630*****************************************************************
019640* 6000-WRITE-SUMMARY - THE CLEANING SUMMARY NARRATIVE - DQ-0052.
019650* PRINTS EXACTLY THE BULLETS THE SHOP AGREED TO WITH THE ANALYSIS
019660* SECTION - TOTALS FIRST, THEN ONE LINE PER CONDITION THAT ACTUALLY
019670* APPLIED TO THIS RUN.  NOTHING PRINTS FOR A METHOD OR ACTION THAT
019680* WAS ASSIGNED BUT NEVER USED ON A REAL ROW.
019690*****************************************************************
019700 6000-WRITE-SUMMARY.
019710     MOVE ZERO TO WS-RPT-PCTR.
019720     PERFORM 6050-SUM-DATASET-TOTALS THRU 6050-EXIT.
019730     PERFORM 6100-SUMMARY-HEADING THRU 6100-EXIT.
019740     PERFORM 6150-SUMMARY-STARTED THRU 6150-EXIT.
019750     PERFORM 6200-SUMMARY-ROWS-REMOVED THRU 6200-EXIT.
019760     IF WS-DUPLICATES-REMOVED > ZERO
019770         PERFORM 6250-SUMMARY-DUP-REMOVED THRU 6250-EXIT
019780     END-IF.
019790     IF WS-TOTAL-MISS-BEFORE > ZERO
019800         PERFORM 6300-SUMMARY-MISSING THRU 6300-EXIT
019810     END-IF.
019820     IF WS-TOTAL-OUTLR-HANDLED > ZERO
019830         PERFORM 6400-SUMMARY-OUTLIERS THRU 6400-EXIT
019840     END-IF.
019850     PERFORM 6500-SUMMARY-FINAL THRU 6500-EXIT.
019860     PERFORM 6600-SUMMARY-TRAILER THRU 6600-EXIT.
019870 6000-EXIT.  EXIT.
019880
019890*    6050 ROLLS UP THE PER-COLUMN COUNTERS INTO THE FOUR DATASET-LEVEL
019900*    TOTALS THE NARRATIVE BULLETS ARE WORDED AROUND - SEE DQ-0052.
019910 6050-SUM-DATASET-TOTALS.
019920     MOVE ZERO TO WS-TOTAL-MISS-BEFORE WS-TOTAL-MISS-HANDLED
019930                    WS-TOTAL-OUTLR-HANDLED WS-OUTLR-COL-COUNT.
019940     SET WS-COL-IDX TO 1.
019950     PERFORM 6055-SUM-ONE-COLUMN-TOTALS THRU 6055-EXIT
019960         UNTIL WS-COL-IDX > WS-COLUMN-COUNT.
019970 6050-EXIT.  EXIT.
019980
019990 6055-SUM-ONE-COLUMN-TOTALS.
020000     ADD CS-MISSING-BEFORE(WS-COL-IDX)  TO WS-TOTAL-MISS-BEFORE.
020010     ADD WS-COL-MISS-ROWS(WS-COL-IDX)   TO WS-TOTAL-MISS-HANDLED.
020020     ADD WS-COL-OUTLR-ROWS(WS-COL-IDX)  TO WS-TOTAL-OUTLR-HANDLED.
020030     IF WS-COL-OUTLR-ROWS(WS-COL-IDX) > ZERO
020040         ADD 1 TO WS-OUTLR-COL-COUNT
020050     END-IF.
020060     SET WS-COL-IDX UP BY 1.
020070 6055-EXIT.  EXIT.
020080
020090 6100-SUMMARY-HEADING.
020100     ADD 1 TO WS-RPT-PCTR.
020110     MOVE WS-SYS-MONTH TO WS-T-MONTH.
020120     MOVE WS-SYS-DAY   TO WS-T-DAY.
020130     MOVE WS-SYS-YEAR  TO WS-T-YEAR.
020140     MOVE WS-RPT-PCTR  TO WS-T-PCTR.
020150     WRITE FD-REPORT-LINE FROM WS-TITLE-LINE AFTER ADVANCING PAGE.
020160     WRITE FD-REPORT-LINE FROM WS-BLANK-LINE AFTER ADVANCING 2.
020170 6100-EXIT.  EXIT.
020180
020190 6150-SUMMARY-STARTED.
020200     MOVE WS-ORIGINAL-ROWS TO WS-RPT-EDIT-1.
020210     MOVE WS-COLUMN-COUNT  TO WS-RPT-EDIT-2.
020220     MOVE SPACES TO WS-STX-TEXT.
020230     STRING 'STARTED WITH ' DELIMITED BY SIZE
020240            WS-RPT-EDIT-1  DELIMITED BY SIZE
020250            ' ROWS AND '   DELIMITED BY SIZE
020260            WS-RPT-EDIT-2  DELIMITED BY SIZE
020270            ' COLUMNS'     DELIMITED BY SIZE
020280         INTO WS-STX-TEXT.
020290     WRITE FD-REPORT-LINE FROM WS-SUM-TEXT-LINE AFTER ADVANCING 1.
020300 6150-EXIT.  EXIT.
020310
020320*    6200 WORDS THE ROWS-REMOVED BULLET ONE OF TWO WAYS DEPENDING ON
020330*    WHETHER THE CLEANING RUN ACTUALLY DROPPED ANY ROWS - SEE DQ-0052.
020340 6200-SUMMARY-ROWS-REMOVED.
020350     COMPUTE WS-RPT-ROWS-REMOVED =
020360         WS-ORIGINAL-ROWS - WS-FINAL-ROWS.
020370     MOVE SPACES TO WS-STX-TEXT.
020380     IF WS-RPT-ROWS-REMOVED > ZERO
020390         MOVE WS-RPT-ROWS-REMOVED TO WS-RPT-EDIT-1
020400         STRING WS-RPT-EDIT-1 DELIMITED BY SIZE
020410                ' ROWS WERE REMOVED DURING THE CLEANING PROCESS'
020420                    DELIMITED BY SIZE
020430             INTO WS-STX-TEXT
020440     ELSE
020450         MOVE 'NO ROWS WERE REMOVED DURING CLEANING' TO WS-STX-TEXT
020460     END-IF.
020470     WRITE FD-REPORT-LINE FROM WS-SUM-TEXT-LINE AFTER ADVANCING 1.
020480 6200-EXIT.  EXIT.
020490
020500 6250-SUMMARY-DUP-REMOVED.
020510     MOVE WS-DUPLICATES-REMOVED TO WS-RPT-EDIT-1.
020520     MOVE SPACES TO WS-STX-TEXT.
020530     STRING 'REMOVED ' DELIMITED BY SIZE
020540            WS-RPT-EDIT-1 DELIMITED BY SIZE
020550            ' DUPLICATE ROWS' DELIMITED BY SIZE
020560         INTO WS-STX-TEXT.
020570     WRITE FD-REPORT-LINE FROM WS-SUM-TEXT-LINE AFTER ADVANCING 1.
020580 6250-EXIT.  EXIT.
020590
020600*    6300 PRINTS THE MISSING-VALUE HEADLINE, THEN ONE LINE PER METHOD
020610*    THAT WAS ACTUALLY USED, LISTING THE COLUMNS IT TREATED - DQ-0052.
020620 6300-SUMMARY-MISSING.
020630     MOVE SPACES TO WS-STX-TEXT.
020640     IF WS-TOTAL-MISS-HANDLED > ZERO
020650         MOVE WS-TOTAL-MISS-HANDLED TO WS-RPT-EDIT-1
020660         MOVE WS-TOTAL-MISS-BEFORE  TO WS-RPT-EDIT-2
020670         STRING 'HANDLED ' DELIMITED BY SIZE
020680                WS-RPT-EDIT-1 DELIMITED BY SIZE
020690                ' OUT OF ' DELIMITED BY SIZE
020700                WS-RPT-EDIT-2 DELIMITED BY SIZE
020710                ' MISSING VALUES' DELIMITED BY SIZE
020720             INTO WS-STX-TEXT
020730     ELSE
020740         MOVE WS-TOTAL-MISS-BEFORE TO WS-RPT-EDIT-1
020750         STRING 'DATASET HAD ' DELIMITED BY SIZE
020760                WS-RPT-EDIT-1 DELIMITED BY SIZE
020770                ' MISSING VALUES' DELIMITED BY SIZE
020780             INTO WS-STX-TEXT
020790     END-IF.
020800     WRITE FD-REPORT-LINE FROM WS-SUM-TEXT-LINE AFTER ADVANCING 1.
020810     MOVE 'MEAN  ' TO WS-RPT-TARGET-METHOD.
020820     PERFORM 6310-SUMMARY-MISSING-METHOD THRU 6310-EXIT.
020830     MOVE 'MEDIAN' TO WS-RPT-TARGET-METHOD.
020840     PERFORM 6310-SUMMARY-MISSING-METHOD THRU 6310-EXIT.
020850     MOVE 'MODE  ' TO WS-RPT-TARGET-METHOD.
020860     PERFORM 6310-SUMMARY-MISSING-METHOD THRU 6310-EXIT.
020870     MOVE 'DROP  ' TO WS-RPT-TARGET-METHOD.
020880     PERFORM 6310-SUMMARY-MISSING-METHOD THRU 6310-EXIT.
020890 6300-EXIT.  EXIT.
020900
020910*    6310 BUILDS THE COLUMN LIST FOR ONE METHOD INTO WS-RPT-LIST, THEN
020920*    - IF THE METHOD ACTUALLY TREATED A COLUMN - PREFIXES IT WITH THE
020930*    METHOD'S OWN LABEL WORDING AND PRINTS IT.  WS-RPT-LIST NEVER
020940*    APPEARS AS BOTH SOURCE AND TARGET OF THE SAME STRING STATEMENT.
020950 6310-SUMMARY-MISSING-METHOD.
020960     MOVE SPACES TO WS-RPT-LIST.
020970     MOVE 'N' TO WS-RPT-FOUND-SW.
020980     MOVE 1 TO WS-RPT-STR-PTR.
020990     SET WS-COL-IDX TO 1.
021000     PERFORM 6320-APPEND-MISS-COLUMN THRU 6320-EXIT
021010         UNTIL WS-COL-IDX > WS-COLUMN-COUNT.
021020     IF WS-RPT-FOUND-ANY
021030         MOVE SPACES TO WS-STX-TEXT
021040         EVALUATE WS-RPT-TARGET-METHOD
021050             WHEN 'MEAN  '
021060                 STRING 'FILLED WITH AVERAGE VALUES: ' DELIMITED BY SIZE
021070                        WS-RPT-LIST DELIMITED BY SIZE
021080                     INTO WS-STX-TEXT
021090             WHEN 'MEDIAN'
021100                 STRING 'FILLED WITH MEDIAN VALUES: ' DELIMITED BY SIZE
021110                        WS-RPT-LIST DELIMITED BY SIZE
021120                     INTO WS-STX-TEXT
021130             WHEN 'MODE  '
021140                 STRING 'FILLED WITH MOST COMMON VALUES: ' DELIMITED
021150                        BY SIZE WS-RPT-LIST DELIMITED BY SIZE
021160                     INTO WS-STX-TEXT
021170             WHEN 'DROP  '
021180                 STRING 'ROWS WITH MISSING VALUES WERE REMOVED: '
021190                        DELIMITED BY SIZE WS-RPT-LIST DELIMITED BY SIZE
021200                     INTO WS-STX-TEXT
021210         END-EVALUATE
021220         WRITE FD-REPORT-LINE FROM WS-SUM-TEXT-LINE AFTER ADVANCING 1
021230     END-IF.
021240 6310-EXIT.  EXIT.
021250
021260 6320-APPEND-MISS-COLUMN.
021270     IF CS-MISSING-METHOD(WS-COL-IDX) = WS-RPT-TARGET-METHOD
021280         AND WS-COL-MISS-ROWS(WS-COL-IDX) > ZERO
021290         IF WS-RPT-FOUND-ANY
021300             STRING ', ' DELIMITED BY SIZE
021310                    CS-COLUMN-NAME(WS-COL-IDX) DELIMITED BY SPACE
021320                 INTO WS-RPT-LIST
021330                 WITH POINTER WS-RPT-STR-PTR
021340             END-STRING
021350         ELSE
021360             STRING CS-COLUMN-NAME(WS-COL-IDX) DELIMITED BY SPACE
021370                 INTO WS-RPT-LIST
021380                 WITH POINTER WS-RPT-STR-PTR
021390             END-STRING
021400             MOVE 'Y' TO WS-RPT-FOUND-SW
021410         END-IF
021420     END-IF.
021430     SET WS-COL-IDX UP BY 1.
021440 6320-EXIT.  EXIT.
021450
021460*    6400 PRINTS THE OUTLIER HEADLINE, THEN ONE LINE PER ACTION THAT
021470*    WAS ACTUALLY TAKEN, WITH EACH COLUMN'S HANDLED-ROW COUNT - DQ-0052.
021480 6400-SUMMARY-OUTLIERS.
021490     MOVE WS-TOTAL-OUTLR-HANDLED TO WS-RPT-EDIT-1.
021500     MOVE WS-OUTLR-COL-COUNT     TO WS-RPT-EDIT-2.
021510     MOVE SPACES TO WS-STX-TEXT.
021520     STRING 'DETECTED AND HANDLED ' DELIMITED BY SIZE
021530            WS-RPT-EDIT-1 DELIMITED BY SIZE
021540            ' OUTLIERS ACROSS ' DELIMITED BY SIZE
021550            WS-RPT-EDIT-2 DELIMITED BY SIZE
021560            ' COLUMNS' DELIMITED BY SIZE
021570         INTO WS-STX-TEXT.
021580     WRITE FD-REPORT-LINE FROM WS-SUM-TEXT-LINE AFTER ADVANCING 1.
021590     MOVE 'CAP   ' TO WS-RPT-TARGET-ACTION.
021600     PERFORM 6410-SUMMARY-OUTLIER-ACTION THRU 6410-EXIT.
021610     MOVE 'REMOVE' TO WS-RPT-TARGET-ACTION.
021620     PERFORM 6410-SUMMARY-OUTLIER-ACTION THRU 6410-EXIT.
021630 6400-EXIT.  EXIT.
021640
021650*    6410 BUILDS THE COLUMN-AND-COUNT LIST FOR ONE ACTION INTO
021660*    WS-RPT-LIST, THEN PREFIXES IT WITH THE ACTION'S LABEL WORDING -
021670*    SAME NEVER-SELF-REFERENCING STRING PATTERN AS 6310 ABOVE.
021680 6410-SUMMARY-OUTLIER-ACTION.
021690     MOVE SPACES TO WS-RPT-LIST.
021700     MOVE 'N' TO WS-RPT-FOUND-SW.
021710     MOVE 1 TO WS-RPT-STR-PTR.
021720     SET WS-COL-IDX TO 1.
021730     PERFORM 6420-APPEND-OUTLR-COLUMN THRU 6420-EXIT
021740         UNTIL WS-COL-IDX > WS-COLUMN-COUNT.
021750     IF WS-RPT-FOUND-ANY
021760         MOVE SPACES TO WS-STX-TEXT
021770         EVALUATE WS-RPT-TARGET-ACTION
021780             WHEN 'CAP   '
021790                 STRING 'CAPPED AT NORMAL RANGE: ' DELIMITED BY SIZE
021800                        WS-RPT-LIST DELIMITED BY SIZE
021810                     INTO WS-STX-TEXT
021820             WHEN 'REMOVE'
021830                 STRING 'REMOVED FROM DATASET: ' DELIMITED BY SIZE
021840                        WS-RPT-LIST DELIMITED BY SIZE
021850                     INTO WS-STX-TEXT
021860         END-EVALUATE
021870         WRITE FD-REPORT-LINE FROM WS-SUM-TEXT-LINE AFTER ADVANCING 1
021880     END-IF.
021890 6410-EXIT.  EXIT.
021900
021910 6420-APPEND-OUTLR-COLUMN.
021920     IF CS-OUTLIER-ACTION(WS-COL-IDX) = WS-RPT-TARGET-ACTION
021930         AND WS-COL-OUTLR-ROWS(WS-COL-IDX) > ZERO
021940         MOVE WS-COL-OUTLR-ROWS(WS-COL-IDX) TO WS-RPT-EDIT-1
021950         IF WS-RPT-FOUND-ANY
021960             STRING ', ' DELIMITED BY SIZE
021970                    CS-COLUMN-NAME(WS-COL-IDX) DELIMITED BY SPACE
021980                    ' (' DELIMITED BY SIZE
021990                    WS-RPT-EDIT-1 DELIMITED BY SIZE
022000                    ')' DELIMITED BY SIZE
022010                 INTO WS-RPT-LIST
022020                 WITH POINTER WS-RPT-STR-PTR
022030             END-STRING
022040         ELSE
022050             STRING CS-COLUMN-NAME(WS-COL-IDX) DELIMITED BY SPACE
022060                    ' (' DELIMITED BY SIZE
022070                    WS-RPT-EDIT-1 DELIMITED BY SIZE
022080                    ')' DELIMITED BY SIZE
022090                 INTO WS-RPT-LIST
022100                 WITH POINTER WS-RPT-STR-PTR
022110             END-STRING
022120             MOVE 'Y' TO WS-RPT-FOUND-SW
022130         END-IF
022140     END-IF.
022150     SET WS-COL-IDX UP BY 1.
022160 6420-EXIT.  EXIT.
022170
022180 6500-SUMMARY-FINAL.
022190     MOVE WS-FINAL-ROWS   TO WS-RPT-EDIT-1.
022200     MOVE WS-COLUMN-COUNT TO WS-RPT-EDIT-2.
022210     MOVE SPACES TO WS-STX-TEXT.
022220     STRING 'FINAL DATASET HAS ' DELIMITED BY SIZE
022230            WS-RPT-EDIT-1 DELIMITED BY SIZE
022240            ' ROWS AND '   DELIMITED BY SIZE
022250            WS-RPT-EDIT-2 DELIMITED BY SIZE
022260            ' COLUMNS'     DELIMITED BY SIZE
022270         INTO WS-STX-TEXT.
022280     WRITE FD-REPORT-LINE FROM WS-SUM-TEXT-LINE AFTER ADVANCING 1.
022290 6500-EXIT.  EXIT.
022300
022310 6600-SUMMARY-TRAILER.
022320     WRITE FD-REPORT-LINE FROM WS-BLANK-LINE AFTER ADVANCING 2.
022330 6600-EXIT.  EXIT.
022340
022350*****************************************************************
022360* 9800-CLOSING - CLOSES ALL FOUR FILES BEFORE STOP RUN.
022370*****************************************************************
022380 9800-CLOSING.
022390     CLOSE ORDERS-IN.
022400     CLOSE CLEANED-OUT.
022410     CLOSE AUDIT-RPT.
022420     CLOSE SUMMARY-RPT.
022430 9800-EXIT.  EXIT.
022440
