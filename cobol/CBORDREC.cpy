000100*****************************************************************
000110* CBORDREC.
000120* ORDER TRANSACTION RECORD - MERCHANDISE ORDER EXTRACT LAYOUT
000130* USED BY THE DATA QUALITY CLEANING RUN (CBLCLN01) FOR BOTH THE
000140* INCOMING ORDER EXTRACT (ORDERIN) AND THE CLEANED OUTPUT FILE
000150* (CLNOUT).  FIXED LENGTH, 64 BYTES, ONE ROW PER ORDER LINE.
000160*****************************************************************
000170* MAINTENANCE LOG
000180* DATE     BY   REQ NO   DESCRIPTION                              DQ0001AL
000190* -------- ---  -------  ---------------------------------------  DQ0001AL
000200* 03/12/84 DFK  DQ-0001  ORIGINAL LAYOUT FOR ORDER EXTRACT.       DQ0001DK
000210* 09/07/86 DFK  DQ-0014  ADDED ORD-DATE REDEFINES FOR THE         DQ0014DK
000220*          DFK  DQ-0014  YY/MM/DD BREAKOUT USED BY THE DROP-ON-   DQ0014DK
000230*          DFK  DQ-0014  MISSING-DATE RULE.                       DQ0014DK
000240* 11/02/91 RMC  DQ-0027  WIDENED ORD-PRODUCT FROM 16 TO 20 CHARS  DQ0027RC
000250*          RMC  DQ-0027  TO MATCH THE NEW EXTRACT FROM MDS.       DQ0027RC
000260* 06/30/94 RMC  DQ-0033  CONFIRMED SIGN LEADING SEPARATE ON THE   DQ0033RC
000270*          RMC  DQ-0033  PRICE AND QUANTITY FIELDS FOR THE NEW    DQ0033RC
000280*          RMC  DQ-0033  DOWNSTREAM EDIT PACKAGE.                 DQ0033RC
000290* 01/18/99 BTW  DQ-0041  Y2K REVIEW - ORD-DATE IS ALREADY A 4-    DQ0041BW
000300*          BTW  DQ-0041  DIGIT-YEAR ISO FIELD.  NO CHANGE MADE.   DQ0041BW
000310* 08/22/01 BTW  DQ-0048  DOCUMENTED FILLER RESERVE AT END OF REC. DQ0048BW
000320*****************************************************************
000330
000340* ORD-ORDER-ID AND ORD-CUST-ID ARE SPACE-FILLED WHEN THE EXTRACT
000350* COULD NOT SUPPLY AN IDENTIFIER - TREATED AS MISSING BY THE
000360* CLEANING RUN'S ID-ROLE RULES.
000370
000380 01  CBDCL-ORDER-REC.
000390     05  ORD-ORDER-ID              PIC X(8).
000400*    ORDER NUMBER - KEY ROLE COLUMN. SPACES = MISSING.
000410     05  ORD-CUST-ID               PIC X(8).
000420*    CUSTOMER NUMBER - KEY ROLE COLUMN. SPACES = MISSING.
000430     05  ORD-PRODUCT               PIC X(20).
000440*    PRODUCT DESCRIPTION - GENERIC TEXT ROLE COLUMN.
000450     05  ORD-PRICE                 PIC S9(7)V99
000460             SIGN IS LEADING SEPARATE CHARACTER.
000470*    UNIT PRICE - PRICE ROLE COLUMN. SPACES = MISSING.
000480     05  ORD-QUANTITY              PIC S9(5)
000490             SIGN IS LEADING SEPARATE CHARACTER.
000500*    QUANTITY ORDERED - QUANTITY ROLE COLUMN. SPACES = MISSING.
000510     05  ORD-DATE                  PIC X(10).
000520*    ORDER DATE, ISO YYYY-MM-DD - DATE ROLE COLUMN.
000530*    SPACES = MISSING.
000540     05  ORD-DATE-R REDEFINES ORD-DATE.
000550*    BROKEN-OUT VIEW OF THE ISO DATE, ADDED PER DQ-0014.
000560         10  ORD-DATE-YYYY         PIC X(4).
000570         10  FILLER                PIC X.
000580         10  ORD-DATE-MM           PIC X(2).
000590         10  FILLER                PIC X.
000600         10  ORD-DATE-DD           PIC X(2).
000610     05  FILLER                    PIC X(2).
000620*    RESERVED FOR FUTURE EXTRACT FIELDS - SEE DQ-0048.

