000100*****************************************************************
000110* CBCOLSTA.
000120* PER-COLUMN STATISTICS AND CLEANING-RECOMMENDATION TABLE ENTRY.
000130* ONE ENTRY IS CARRIED FOR EACH OF THE SIX ORDER-EXTRACT COLUMNS
000140* (ORDER-ID, CUST-ID, PRODUCT, PRICE, QUANTITY, DATE) THAT THE
000150* CLEANING RUN (CBLCLN01) PROFILES, SCORES AND CLEANS.  THIS
000160* MEMBER IS COPYD UNDER AN OCCURS 6 TIMES GROUP - IT IS NEVER AN  DQ0003AL
000170* FD RECORD, SO THE ENTRY STARTS AT THE 10 LEVEL, NOT THE 01
000180* LEVEL, TO NEST UNDER THE CALLER'S WS-COL-STATS GROUP.
000190*****************************************************************
000200* MAINTENANCE LOG
000210* DATE     BY   REQ NO   DESCRIPTION                              DQ0003AL
000220* -------- ---  -------  ---------------------------------------  DQ0003AL
000230* 04/02/84 DFK  DQ-0003  ORIGINAL TABLE ENTRY - COUNTS ONLY.      DQ0003DK
000240* 09/07/86 DFK  DQ-0016  ADDED MEAN/MEDIAN/STDDEV/QUARTILE WORK   DQ0016DK
000250*          DFK  DQ-0016  FIELDS FOR THE PROFILE LISTING.          DQ0016DK
000260* 11/02/91 RMC  DQ-0029  ADDED DUP-KEY SCORE AND FLAG FOR THE     DQ0029RC
000270*          RMC  DQ-0029  DUPLICATE-KEY SCORER.                    DQ0029RC
000280* 03/15/93 RMC  DQ-0031  ADDED MISSING/OUTLIER METHOD AND ACTION  DQ0031RC
000290*          RMC  DQ-0031  CODES FOR THE RECOMMENDATION ENGINE.     DQ0031RC
000300* 06/30/94 RMC  DQ-0034  ADDED TRANSFORM-FLAGS GROUP FOR THE      DQ0034RC
000310*          RMC  DQ-0034  E-COMMERCE OVERRIDE TRANSFORMATIONS.     DQ0034RC
000320* 01/18/99 BTW  DQ-0043  Y2K REVIEW - ENTRY CARRIES NO DATE       DQ0043BW
000330*          BTW  DQ-0043  FIELD.  NO CHANGE MADE.                  DQ0043BW
000340* 08/22/01 BTW  DQ-0050  DOCUMENTED FILLER RESERVE AT END OF      DQ0050BW
000350*          BTW  DQ-0050  ENTRY.                                   DQ0050BW
000360*****************************************************************
000370
000380* STATISTIC FIELDS ARE CARRIED AT 4 DECIMAL PLACES REGARDLESS OF
000390* THE COLUMN'S DISPLAY PICTURE, PER THE CLEANING RUN'S INTERMEDIATE
000400* MATH RULE.  COMP-3 IS USED HERE, NOT ON THE ORDER RECORD ITSELF,
000410* AS THIS TABLE NEVER LEAVES WORKING-STORAGE.
000420
000430     10  CS-COLUMN-NAME             PIC X(12).
000440*    CANONICAL COLUMN NAME - ORDER-ID, CUST-ID, PRODUCT,
000450*    PRICE, QUANTITY OR DATE.
000460     10  CS-COLUMN-ROLE             PIC X(3).
000470         88  CS-ROLE-ID                 VALUE 'ID '.
000480         88  CS-ROLE-PRICE              VALUE 'PRC'.
000490         88  CS-ROLE-QTY                VALUE 'QTY'.
000500         88  CS-ROLE-DATE               VALUE 'DTE'.
000510         88  CS-ROLE-TEXT               VALUE 'TXT'.
000520*    BUSINESS ROLE DRIVING THE BASE AND OVERRIDE RULES.
000530     10  CS-NUMERIC-SW               PIC X(1).
000540         88  CS-IS-NUMERIC              VALUE 'Y'.
000550         88  CS-IS-NOT-NUMERIC          VALUE 'N'.
000560*    Y FOR PRICE AND QUANTITY, N FOR ALL OTHER COLUMNS.
000570
000580*    COUNTS ACCUMULATED BY THE PROFILER AND RE-DRIVEN BY THE
000590*    CLEANING EXECUTOR AS ROWS ARE REMOVED OR FILLED.
000600     10  CS-ROW-COUNT                COMP PIC 9(7).
000610     10  CS-MISSING-BEFORE           COMP PIC 9(7).
000620     10  CS-MISSING-AFTER            COMP PIC 9(7).
000630     10  CS-DISTINCT-COUNT           COMP PIC 9(7).
000640     10  CS-OUTLIER-COUNT            COMP PIC 9(7).
000650
000660*    PROFILER STATISTICS - NUMERIC COLUMNS ONLY, ZERO WHEN
000670*    CS-IS-NOT-NUMERIC.
000680     10  CS-SUM-VALUE                PIC S9(9)V9(4) COMP-3.
000690     10  CS-MIN-VALUE                PIC S9(9)V9(4) COMP-3.
000700     10  CS-MAX-VALUE                PIC S9(9)V9(4) COMP-3.
000710     10  CS-MEAN-VALUE               PIC S9(9)V9(4) COMP-3.
000720     10  CS-MEDIAN-VALUE             PIC S9(9)V9(4) COMP-3.
000730     10  CS-STDDEV-VALUE             PIC S9(9)V9(4) COMP-3.
000740     10  CS-Q1-VALUE                 PIC S9(9)V9(4) COMP-3.
000750     10  CS-Q3-VALUE                 PIC S9(9)V9(4) COMP-3.
000760     10  CS-IQR-VALUE                PIC S9(9)V9(4) COMP-3.
000770*    Q3-VALUE MINUS Q1-VALUE, KEPT SEPARATELY SO THE CAP
000780*    BOUNDS DO NOT RECOMPUTE THE SUBTRACTION EACH PASS.
000790     10  CS-UNIQUE-RATIO             PIC S9(1)V9(4) COMP-3.
000800*    DISTINCT-COUNT OVER ROW-COUNT - DRIVES THE DUP-KEY SCORE.
000810
000820*    DUPLICATE-KEY SCORER WORK AREA - SEE DQ-0029.
000830     10  CS-DUP-KEY-SCORE            COMP PIC 9(2).
000840     10  CS-DUP-KEY-SW               PIC X(1).
000850         88  CS-DUP-KEY-SELECTED         VALUE 'Y'.
000860
000870*    RECOMMENDATION ENGINE OUTPUT - SEE DQ-0031.
000880     10  CS-IMPORTANCE               COMP PIC 9(2).
000890     10  CS-MISSING-METHOD           PIC X(6).
000900*    MEAN, MEDIAN, MODE, DROP OR NONE.
000910     10  CS-OUTLIER-METHOD           PIC X(6).
000920*    ZSCORE, IQR OR NONE.
000930     10  CS-OUTLIER-ACTION           PIC X(6).
000940*    CAP, REMOVE OR NONE.
000950     10  CS-FILL-VALUE               PIC S9(9)V9(4) COMP-3.
000960*    NUMERIC FILL VALUE - MEAN OR MEDIAN, PER CS-MISSING-METHOD.
000970     10  CS-FILL-TEXT-VALUE          PIC X(20).
000980*    MODE FILL VALUE WHEN CS-IS-NOT-NUMERIC.
000990
001000*    TRANSFORMATION SWITCHES - SEE DQ-0034.  MORE THAN ONE MAY
001010*    BE ON FOR A GIVEN COLUMN, e.g. A PRICE COLUMN CARRIES BOTH
001020*    ENSURE-POSITIVE AND ROUND-CURRENCY.
001030     10  CS-TRANSFORM-FLAGS.
001040         15  CS-TR-ENSURE-POS-PRICE  PIC X(1).
001050             88  CS-DO-ENSURE-POS-PRICE    VALUE 'Y'.
001060         15  CS-TR-ENSURE-POS-GENERIC PIC X(1).
001070             88  CS-DO-ENSURE-POS-GENERIC  VALUE 'Y'.
001080         15  CS-TR-ROUND-CURRENCY    PIC X(1).
001090             88  CS-DO-ROUND-CURRENCY      VALUE 'Y'.
001100         15  CS-TR-TO-INTEGER        PIC X(1).
001110             88  CS-DO-TO-INTEGER          VALUE 'Y'.
001120         15  CS-TR-ENSURE-NON-NEG    PIC X(1).
001130             88  CS-DO-ENSURE-NON-NEG      VALUE 'Y'.
001140
001150*    DATASET-LEVEL DUPLICATE-REMOVAL FLAG IS NOT CARRIED HERE -
001160*    IT APPLIES ONCE PER RUN, NOT ONCE PER COLUMN - SEE
001170*    WS-DUP-REMOVE-SW IN CBLCLN01 WORKING-STORAGE.
001180     10  FILLER                      PIC X(10).
001190*    RESERVED FOR FUTURE SCORING OR TRANSFORM WORK - DQ-0050.

